000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.       RCRPT0O.
000130 AUTHOR.           R. LEUKERT.
000140 INSTALLATION.     RENNSPORT-BATCHSYSTEME.
000150 DATE-WRITTEN.     1988-04-11.
000160 DATE-COMPILED.
000170 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
000180
000190******************************************************************
000200* Letzte Aenderung :: 2000-07-11
000210* Letzte Version   :: A.00.06
000220* Kurzbeschreibung :: Modul RCRPT0O - Abschlussbericht zum
000230*                     Stapellauf der Renn-strategieauswertung:
000240*                     Kopf mit Bestandszahlen, eine Zeile je
000250*                     Lauf, Summenzeile mit Durchschnitts- und
000260*                     Minimalrennzeit
000270*-----------------------------------------------------------------
000280* Vers.   | Datum      | von | Kommentar
000290*---------|------------|-----|------------------------------------
000300* A.00.00 | 1988-04-11 | rlk | Neuerstellung
000310* A.00.01 | 1988-11-02 | rlk | Kopf um Bestandszahlen CAR/TRACK/
000320*         |            |     | STRATEGY erweitert
000330* A.00.02 | 1990-07-23 | hff | Minimalrennzeit mit Fahrzeugname
000340*         |            |     | in der Summenzeile (Anfo. RQ-097)
000350* A.00.03 | 1994-02-14 | rlk | Durchschnittsrennzeit nur ueber
000360*         |            |     | akzeptierte Laeufe (vorher alle)
000370* A.00.04 | 1998-09-21 | kbr | JAHR-2000: TAL-TIME und Berichts-
000380*         |            |     | datum auf 4-stelliges Jahr
000390*         |            |     | umgestellt (Anfo. Y2K-004)
000400* A.00.05 | 1999-05-06 | kbr | Kommentare Y2K-Pruefung ergaenzt
000410* A.00.06 | 2000-07-11 | gsn | FEHLERKORREKTUR PR-4471: Z002-
000420*         |            |     | PROGERR/Z999-ERRLOG riefen das im
000430*         |            |     | Ergebnisbestand nicht vorhandene
000440*         |            |     | Feld ERR-MODUL auf statt MODUL-
000450*         |            |     | NAME (RCERRWC) -- Programm waere
000460*         |            |     | nicht uebersetzbar gewesen
000470*-----------------------------------------------------------------
000480* Programmbeschreibung
000490* --------------------
000500* Liest den von RCDRV0O geschriebenen Ergebnisbestand RESULT-
000510* OUT und bildet daraus den Abschlussbericht REPORT-OUT: Kopf-
000520* zeile mit Laufdatum und Bestandszahlen, je Lauf eine Detail-
000530* zeile, abschliessend Anzahl akzeptiert/abgelehnt sowie Durch-
000540* schnitts- und Minimalrennzeit der akzeptierten Laeufe.
000550******************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     SWITCH-15 IS ANZEIGE-VERSION
000610         ON STATUS IS SHOW-VERSION
000620     CLASS ALPHNUM IS "0123456789"
000630                      "abcdefghijklmnopqrstuvwxyz"
000640                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT CAR-IN       ASSIGN TO "CARIN"
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS FS-CARIN.
000710     SELECT TRACK-IN     ASSIGN TO "TRACKIN"
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS  IS FS-TRACKIN.
000740     SELECT STRATEGY-IN  ASSIGN TO "STRATIN"
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS  IS FS-STRATIN.
000770     SELECT RESULT-IN    ASSIGN TO "RESULTOUT"
000780            ORGANIZATION IS LINE SEQUENTIAL
000790            FILE STATUS  IS FS-RESLTIN.
000800     SELECT REPORT-OUT   ASSIGN TO "REPORTOUT"
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS FS-REPTOUT.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860
000870 FD  CAR-IN
000880     LABEL RECORDS ARE STANDARD.
000890     COPY    RCCARWC OF "=RCSLIB"
000900             REPLACING ==CAR-RECORD== BY ==CAR-IN-REC==.
000910
000920 FD  TRACK-IN
000930     LABEL RECORDS ARE STANDARD.
000940     COPY    RCTRKWC OF "=RCSLIB"
000950             REPLACING ==TRACK-RECORD== BY ==TRACK-IN-REC==.
000960
000970 FD  STRATEGY-IN
000980     LABEL RECORDS ARE STANDARD.
000990     COPY    RCSTGWC OF "=RCSLIB"
001000         REPLACING ==STRATEGY-RECORD== BY ==STRATEGY-IN-REC==.
001010
001020 FD  RESULT-IN
001030     LABEL RECORDS ARE STANDARD.
001040     COPY    RCRESWC OF "=RCSLIB"
001050         REPLACING ==RACE-RESULT-RECORD== BY ==RESULT-IN-REC==.
001060
001070 FD  REPORT-OUT
001080     LABEL RECORDS ARE STANDARD.
001090 01          REPORT-LINE             PIC X(112).
001100
001110 WORKING-STORAGE SECTION.
001120*-----------------------------------------------------------------
001130* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001140*-----------------------------------------------------------------
001150 01          COMP-FELDER.
001160     05      C4-ANZ              PIC S9(04) COMP.
001170     05      C4-CAR-CNT          PIC S9(04) COMP.
001180     05      C4-TRACK-CNT        PIC S9(04) COMP.
001190     05      C4-STRAT-CNT        PIC S9(04) COMP.
001200     05      C4-RUN-CNT          PIC S9(04) COMP.
001210     05      C4-ACC-CNT          PIC S9(04) COMP.
001220     05      C4-REJ-CNT          PIC S9(04) COMP.
001230     05      C9-SUM-RACE-TIME    PIC S9(08)V99 COMP-3.
001240     05      C4-X.
001250      10                         PIC X VALUE LOW-VALUE.
001260      10     C4-X2               PIC X.
001270     05      C4-NUM REDEFINES C4-X
001280                                 PIC S9(04) COMP.
001290     05      FILLER              PIC X(01) VALUE SPACE.
001300*-----------------------------------------------------------------
001310* Felder mit konstantem Inhalt: Praefix K
001320*-----------------------------------------------------------------
001330 01          KONSTANTE-FELDER.
001340     05      K-MODUL             PIC X(08) VALUE "RCRPT0O".
001350     05      FILLER              PIC X(01) VALUE SPACE.
001360*-----------------------------------------------------------------
001370* Conditional-Felder je Datei
001380*-----------------------------------------------------------------
001390 01          SCHALTER.
001400     05      FS-CARIN            PIC X(02) VALUE SPACES.
001410          88 CARIN-OK                        VALUE "00".
001420          88 CARIN-EOF                       VALUE "10".
001430     05      REC-STAT REDEFINES  FS-CARIN.
001440         10  FS-CARIN1           PIC X.
001450         10                      PIC X.
001460     05      FS-TRACKIN          PIC X(02) VALUE SPACES.
001470          88 TRACKIN-OK                      VALUE "00".
001480          88 TRACKIN-EOF                     VALUE "10".
001490     05      FS-STRATIN          PIC X(02) VALUE SPACES.
001500          88 STRATIN-OK                      VALUE "00".
001510          88 STRATIN-EOF                     VALUE "10".
001520     05      FS-RESLTIN          PIC X(02) VALUE SPACES.
001530          88 RESLTIN-OK                      VALUE "00".
001540          88 RESLTIN-EOF                     VALUE "10".
001550     05      FS-REPTOUT          PIC X(02) VALUE SPACES.
001560          88 REPTOUT-OK                      VALUE "00".
001570     05      PRG-STATUS          PIC 9     VALUE ZERO.
001580          88 PRG-OK                         VALUE ZERO.
001590          88 PRG-ABBRUCH                    VALUE 2.
001600     05      FILLER              PIC X(01) VALUE SPACE.
001610*-----------------------------------------------------------------
001620* Minimalrennzeit und deren Fahrzeugname (Fusssummenzeile)
001630*-----------------------------------------------------------------
001640 01          W-MINIMUM-FELDER.
001650     05      W-MIN-RACE-TIME     PIC 9(4)V99 COMP-3.
001660     05      W-MIN-CAR-NAME      PIC X(30)   VALUE SPACES.
001670     05      W-AVG-RACE-TIME     PIC 9(6)V99 COMP-3.
001680     05      W-ERSTER-LAUF       PIC X       VALUE "J".
001690          88 W-ERSTER-LAUF-JA               VALUE "J".
001700     05      FILLER              PIC X(01) VALUE SPACE.
001710
001720*-----------------------------------------------------------------
001730* Berichtszeilen: Kopf-, Detail- und Fusszeile
001740*-----------------------------------------------------------------
001750 01          WS-HEADER-LINE.
001760     05      FILLER              PIC X(20)
001770                         VALUE "RCS-STRATEGIEBERICHT".
001780     05      FILLER              PIC X(08) VALUE " DATUM ".
001790     05      H-DATUM             PIC X(10) VALUE SPACES.
001800     05      FILLER              PIC X(08) VALUE " FZG=".
001810     05      H-CAR-CNT           PIC ZZ9.
001820     05      FILLER              PIC X(08) VALUE " STR=".
001830     05      H-TRACK-CNT         PIC ZZ9.
001840     05      FILLER              PIC X(08) VALUE " TAK=".
001850     05      H-STRAT-CNT         PIC ZZ9.
001860     05      FILLER              PIC X(30) VALUE SPACES.
001870 01          WS-DETAIL-LINE.
001880     05      D-CAR-NAME          PIC X(30).
001890     05      FILLER              PIC X(01) VALUE SPACE.
001900     05      D-TRACK-NAME        PIC X(30).
001910     05      FILLER              PIC X(01) VALUE SPACE.
001920     05      D-STRATEGY-NAME     PIC X(20).
001930     05      FILLER              PIC X(01) VALUE SPACE.
001940     05      D-RACE-TIME         PIC ZZZ9.99.
001950     05      FILLER              PIC X(01) VALUE SPACE.
001960     05      D-RATING            PIC X(18).
001970     05      D-STATUS            PIC X(09).
001980 01          WS-FOOTER-LINE.
001990     05      FILLER              PIC X(11) VALUE "LAEUFE=".
002000     05      F-RUN-CNT           PIC ZZZ9.
002010     05      FILLER              PIC X(11) VALUE " AKZEPT=".
002020     05      F-ACC-CNT           PIC ZZZ9.
002030     05      FILLER              PIC X(11) VALUE " ABGEL=".
002040     05      F-REJ-CNT           PIC ZZZ9.
002050     05      FILLER              PIC X(11) VALUE " DURCHSCH=".
002060     05      F-AVG-RACE-TIME     PIC ZZZ9.99.
002070     05      FILLER              PIC X(08) VALUE " MIN=".
002080     05      F-MIN-RACE-TIME     PIC ZZZ9.99.
002090     05      FILLER              PIC X(02) VALUE SPACE.
002100     05      F-MIN-CAR-NAME      PIC X(30).
002110
002120*-----------------------------------------------------------------
002130* Datum-/Uhrzeitfelder fuer Berichtsdatum und Fehlerprotokoll
002140*-----------------------------------------------------------------
002150 01          TAL-TIME.
002160     05      TAL-JHJJMMTT.
002170      10     TAL-JHJJ            PIC S9(04) COMP.
002180      10     TAL-MM              PIC S9(04) COMP.
002190      10     TAL-TT              PIC S9(04) COMP.
002200     05      TAL-HHMI.
002210      10     TAL-HH              PIC S9(04) COMP.
002220      10     TAL-MI              PIC S9(04) COMP.
002230     05      TAL-SS              PIC S9(04) COMP.
002240     05      FILLER              PIC X(01) VALUE SPACE.
002250 01          TAL-TIME-D.
002260     05      TAL-JHJJMMTT.
002270        10   TAL-JHJJ            PIC  9(04).
002280        10   TAL-MM              PIC  9(02).
002290        10   TAL-TT              PIC  9(02).
002300     05      TAL-HHMI.
002310        10   TAL-HH              PIC  9(02).
002320        10   TAL-MI              PIC  9(02).
002330     05      TAL-SS              PIC  9(02).
002340     05      FILLER              PIC X(01) VALUE SPACE.
002350*    ---> Jahr-2000: 4-stelliges Jahr, keine Fensterlogik noetig
002360 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002370     05      TAL-TIME-N12        PIC  9(12).
002380     05      FILLER              PIC X(01) VALUE SPACE.
002390
002400*Fehler-/Statussatz (Haus-Standard, siehe RCERRWC)
002410     COPY    RCERRWC OF "=RCSLIB".
002420
002430******************************************************************
002440* Steuerungs-Section
002450******************************************************************
002460 A100-STEUERUNG SECTION.
002470 A100-00.
002480     IF SHOW-VERSION
002490         DISPLAY K-MODUL " - Vers. A.00.05"
002500         STOP RUN
002510     END-IF
002520
002530     PERFORM B000-VORLAUF
002540     PERFORM B100-VERARBEITUNG
002550     PERFORM B090-ENDE
002560     STOP RUN
002570     .
002580 A100-99.
002590     EXIT.
002600
002610******************************************************************
002620* Vorlauf: Dateien oeffnen, Bestandszahlen ermitteln, Kopf
002630******************************************************************
002640 B000-VORLAUF SECTION.
002650 B000-00.
002660     PERFORM C000-INIT
002670
002680     OPEN INPUT  CAR-IN TRACK-IN STRATEGY-IN RESULT-IN
002690     OPEN OUTPUT REPORT-OUT
002700
002710     IF NOT CARIN-OK OR NOT TRACKIN-OK OR NOT STRATIN-OK
002720        OR NOT RESLTIN-OK OR NOT REPTOUT-OK
002730         SET PRG-ABBRUCH TO TRUE
002740     ELSE
002750         PERFORM C100-COUNT-CARS
002760         PERFORM C200-COUNT-TRACKS
002770         PERFORM C300-COUNT-STRATS
002780         PERFORM E100-HEADER
002790     END-IF
002800     .
002810 B000-99.
002820     EXIT.
002830
002840******************************************************************
002850* Nachlauf: Dateien schliessen, Fusszeile, Fehlerprotokoll
002860******************************************************************
002870 B090-ENDE SECTION.
002880 B090-00.
002890     IF NOT PRG-ABBRUCH
002900         PERFORM E300-FOOTER
002910     END-IF
002920     CLOSE CAR-IN TRACK-IN STRATEGY-IN RESULT-IN REPORT-OUT
002930     IF PRG-ABBRUCH
002940         PERFORM Z002-PROGERR
002950     END-IF
002960     .
002970 B090-99.
002980     EXIT.
002990
003000******************************************************************
003010* Verarbeitung: eine Detailzeile je Ergebnissatz
003020******************************************************************
003030 B100-VERARBEITUNG SECTION.
003040 B100-00.
003050     IF PRG-ABBRUCH
003060         GO TO B100-99
003070     END-IF
003080     PERFORM E200-DETAIL
003090     .
003100 B100-99.
003110     EXIT.
003120
003130******************************************************************
003140* Bestandszahlen: CAR-IN/TRACK-IN/STRATEGY-IN werden hier nur
003150* mitgezaehlt, RCDRV0O haelt diese Zahlen nicht ueber den Lauf
003160* hinaus fest (Anfo. RQ-088)
003170******************************************************************
003180 C100-COUNT-CARS SECTION.
003190 C100-00.
003200     MOVE ZERO TO C4-CAR-CNT
003210     READ CAR-IN
003220         AT END     SET CARIN-EOF TO TRUE
003230         NOT AT END ADD 1 TO C4-CAR-CNT
003240     END-READ
003250 C100-10.
003260     IF CARIN-EOF
003270         GO TO C100-99
003280     END-IF
003290     READ CAR-IN
003300         AT END     SET CARIN-EOF TO TRUE
003310         NOT AT END ADD 1 TO C4-CAR-CNT
003320     END-READ
003330     GO TO C100-10.
003340 C100-99.
003350     EXIT.
003360
003370 C200-COUNT-TRACKS SECTION.
003380 C200-00.
003390     MOVE ZERO TO C4-TRACK-CNT
003400     READ TRACK-IN
003410         AT END     SET TRACKIN-EOF TO TRUE
003420         NOT AT END ADD 1 TO C4-TRACK-CNT
003430     END-READ
003440 C200-10.
003450     IF TRACKIN-EOF
003460         GO TO C200-99
003470     END-IF
003480     READ TRACK-IN
003490         AT END     SET TRACKIN-EOF TO TRUE
003500         NOT AT END ADD 1 TO C4-TRACK-CNT
003510     END-READ
003520     GO TO C200-10.
003530 C200-99.
003540     EXIT.
003550
003560 C300-COUNT-STRATS SECTION.
003570 C300-00.
003580     MOVE ZERO TO C4-STRAT-CNT
003590     READ STRATEGY-IN
003600         AT END     SET STRATIN-EOF TO TRUE
003610         NOT AT END ADD 1 TO C4-STRAT-CNT
003620     END-READ
003630 C300-10.
003640     IF STRATIN-EOF
003650         GO TO C300-99
003660     END-IF
003670     READ STRATEGY-IN
003680         AT END     SET STRATIN-EOF TO TRUE
003690         NOT AT END ADD 1 TO C4-STRAT-CNT
003700     END-READ
003710     GO TO C300-10.
003720 C300-99.
003730     EXIT.
003740
003750******************************************************************
003760* Kopfzeile des Berichts
003770******************************************************************
003780 E100-HEADER SECTION.
003790 E100-00.
003800     PERFORM U200-TIMESTAMP
003810     MOVE SPACES              TO WS-HEADER-LINE
003820     MOVE TAL-TT               TO H-DATUM(1:2)
003830     MOVE "-"                 TO H-DATUM(3:1)
003840     MOVE TAL-MM               TO H-DATUM(4:2)
003850     MOVE "-"                 TO H-DATUM(6:1)
003860     MOVE TAL-JHJJ             TO H-DATUM(7:4)
003870     MOVE C4-CAR-CNT           TO H-CAR-CNT
003880     MOVE C4-TRACK-CNT         TO H-TRACK-CNT
003890     MOVE C4-STRAT-CNT         TO H-STRAT-CNT
003900     MOVE WS-HEADER-LINE       TO REPORT-LINE
003910     WRITE REPORT-LINE
003920     .
003930 E100-99.
003940     EXIT.
003950
003960******************************************************************
003970* Detailzeile: eine Zeile je gelesenem Ergebnissatz, klassi-
003980* scher EOF-gesteuerter Lesezyklus, Summierung fuer Fusszeile
003990******************************************************************
004000 E200-DETAIL SECTION.
004010 E200-00.
004020     READ RESULT-IN
004030         AT END     SET RESLTIN-EOF TO TRUE
004040         NOT AT END PERFORM E200-VERARBEITEN
004050     END-READ
004060 E200-10.
004070     IF RESLTIN-EOF
004080         GO TO E200-99
004090     END-IF
004100     READ RESULT-IN
004110         AT END     SET RESLTIN-EOF TO TRUE
004120         NOT AT END PERFORM E200-VERARBEITEN
004130     END-READ
004140     GO TO E200-10.
004150 E200-99.
004160     EXIT.
004170
004180 E200-VERARBEITEN SECTION.
004190 E200-VERARBEITEN-00.
004200     ADD 1 TO C4-RUN-CNT
004210     MOVE SPACES               TO WS-DETAIL-LINE
004220     MOVE RES-CAR-NAME          TO D-CAR-NAME
004230     MOVE RES-TRACK-NAME        TO D-TRACK-NAME
004240     MOVE RES-STRATEGY-NAME     TO D-STRATEGY-NAME
004250     MOVE RES-RACE-TIME         TO D-RACE-TIME
004260     MOVE RES-RATING            TO D-RATING
004270
004280     IF RES-STATUS-ACCEPTED
004290         MOVE "AKZEPT."        TO D-STATUS
004300         ADD 1 TO C4-ACC-CNT
004310         ADD RES-RACE-TIME TO C9-SUM-RACE-TIME
004320         IF W-ERSTER-LAUF-JA
004330             MOVE RES-RACE-TIME TO W-MIN-RACE-TIME
004340             MOVE RES-CAR-NAME  TO W-MIN-CAR-NAME
004350             MOVE "N"           TO W-ERSTER-LAUF
004360         ELSE
004370             IF RES-RACE-TIME < W-MIN-RACE-TIME
004380                 MOVE RES-RACE-TIME TO W-MIN-RACE-TIME
004390                 MOVE RES-CAR-NAME  TO W-MIN-CAR-NAME
004400             END-IF
004410         END-IF
004420     ELSE
004430         MOVE "ABGELEHNT"      TO D-STATUS
004440         ADD 1 TO C4-REJ-CNT
004450     END-IF
004460
004470     MOVE WS-DETAIL-LINE        TO REPORT-LINE
004480     WRITE REPORT-LINE
004490     .
004500 E200-VERARBEITEN-99.
004510     EXIT.
004520
004530******************************************************************
004540* Fusszeile: Anzahl Laeufe/akzeptiert/abgelehnt, Durchschnitts-
004550* und Minimalrennzeit ueber die akzeptierten Laeufe
004560******************************************************************
004570 E300-FOOTER SECTION.
004580 E300-00.
004590     MOVE SPACES                TO WS-FOOTER-LINE
004600     MOVE C4-RUN-CNT             TO F-RUN-CNT
004610     MOVE C4-ACC-CNT             TO F-ACC-CNT
004620     MOVE C4-REJ-CNT             TO F-REJ-CNT
004630
004640     IF C4-ACC-CNT > ZERO
004650         COMPUTE W-AVG-RACE-TIME ROUNDED =
004660                 C9-SUM-RACE-TIME / C4-ACC-CNT
004670         MOVE W-AVG-RACE-TIME    TO F-AVG-RACE-TIME
004680         MOVE W-MIN-RACE-TIME    TO F-MIN-RACE-TIME
004690         MOVE W-MIN-CAR-NAME     TO F-MIN-CAR-NAME
004700     ELSE
004710         MOVE ZERO               TO F-AVG-RACE-TIME
004720         MOVE ZERO               TO F-MIN-RACE-TIME
004730         MOVE "KEINE AKZEPTIERTEN LAEUFE" TO F-MIN-CAR-NAME
004740     END-IF
004750
004760     MOVE WS-FOOTER-LINE         TO REPORT-LINE
004770     WRITE REPORT-LINE
004780     .
004790 E300-99.
004800     EXIT.
004810
004820******************************************************************
004830* Initialisierung
004840******************************************************************
004850 C000-INIT SECTION.
004860 C000-00.
004870     MOVE ZERO TO C4-CAR-CNT C4-TRACK-CNT C4-STRAT-CNT
004880     MOVE ZERO TO C4-RUN-CNT C4-ACC-CNT C4-REJ-CNT
004890     MOVE ZERO TO C9-SUM-RACE-TIME
004900     SET PRG-OK TO TRUE
004910     .
004920 C000-99.
004930     EXIT.
004940
004950******************************************************************
004960* Fehlerbehandlung (Haus-Standard)
004970******************************************************************
004980 Z002-PROGERR SECTION.
004990 Z002-00.
005000     MOVE K-MODUL          TO MODUL-NAME
005010     MOVE "ABBRUCH BEIM BERICHTSLAUF" TO ERR-TEXT
005020     PERFORM Z999-ERRLOG
005030     .
005040 Z002-99.
005050     EXIT.
005060
005070 Z999-ERRLOG SECTION.
005080 Z999-00.
005090     PERFORM U200-TIMESTAMP
005100     DISPLAY "** " MODUL-NAME " " ERR-TEXT
005110     DISPLAY "** ZEIT: " TAL-TIME-N12
005120     .
005130 Z999-99.
005140     EXIT.
005150
005160******************************************************************
005170* Zeitstempel ueber TAL-Uhr (Haus-Standard)
005180******************************************************************
005190 U200-TIMESTAMP SECTION.
005200 U200-00.
005210     ENTER TAL "TIME" USING TAL-TIME.
005220     MOVE CORR TAL-TIME    TO TAL-TIME-D
005230     .
005240 U200-99.
005250     EXIT.
