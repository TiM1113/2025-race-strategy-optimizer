000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.       RCSIM0M.
000130 AUTHOR.           R. LEUKERT.
000140 INSTALLATION.     RENNSPORT-BATCHSYSTEME.
000150 DATE-WRITTEN.     1989-11-20.
000160 DATE-COMPILED.
000170 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
000180
000190******************************************************************
000200* Letzte Aenderung :: 2001-04-19
000210* Letzte Version   :: A.00.07
000220* Kurzbeschreibung :: Modul RCSIM0M - Mehrstint-Rennsimu-
000230*                     lation, Runde fuer Runde, mit Reifen-
000240*                     wechsel, Verschleiss, Wetter- und
000250*                     Streckenzuschlaegen sowie Boxenstopps
000260*-----------------------------------------------------------------
000270* Vers.   | Datum      | von | Kommentar
000280*---------|------------|-----|------------------------------------
000290* A.00.00 | 1989-11-20 | rlk | Neuerstellung
000300* A.00.01 | 1990-06-04 | rlk | Stint-Aufteilung (S100) und
000310*         |            |     | Mischungswechsel (S110) erg.
000320* A.00.02 | 1991-04-22 | hff | Verschleissknick nach Durabi-
000330*         |            |     | litaet eingebaut (S210)
000340* A.00.03 | 1993-10-08 | rlk | Wetter-/Streckenzuschlag S220
000350*         |            |     | und Boxenstoppzeit S300 erg.
000360* A.00.04 | 1995-02-27 | hff | Strategienamensbildung S400
000370*         |            |     | neu aufgenommen (Anfo. RQ-201)
000380* A.00.05 | 1997-08-13 | rlk | Rundenweise Zufallsstreuung
000390*         |            |     | des interaktiven Systems NICHT
000400*         |            |     | uebernommen -- Batch bleibt
000410*         |            |     | deterministisch (Anfo. RQ-233)
000420* A.00.06 | 1999-02-11 | kbr | JAHR-2000: TAL-TIME auf 4-stell.
000430*         |            |     | Jahr umgestellt (Anfo. Y2K-004)
000440* A.00.07 | 2001-04-19 | gsn | FEHLERKORREKTUR PR-4471: C000-INIT
000450*         |            |     | loeschte mit "INITIALIZE RACE-
000460*         |            |     | RESULT-RECORD" den vom Aufrufer
000470*         |            |     | schon gefuellten Uebergabesatz
000480*         |            |     | (RES-STATUS u.a.) und mit
000490*         |            |     | "INITIALIZE LINK-CONTROL" die
000500*         |            |     | mitgegebene Rundenzahl LINK-
000510*         |            |     | TOTAL-LAPS; RCRTG0M sah dadurch
000520*         |            |     | nie einen angenommenen Lauf.
000530*         |            |     | Jetzt wird nur noch LINK-RC
000540*         |            |     | zurueckgesetzt, das Ergebnis-
000550*         |            |     | feld bleibt unberuehrt
000560*-----------------------------------------------------------------
000570* Programmbeschreibung
000580* --------------------
000590* Simuliert ein komplettes Rennen ueber LINK-TOTAL-LAPS Runden
000600* in STRAT-PIT-STOPS+1 Stints, wechselt je Stint die Reifen-
000610* mischung reihum durch die in STRAT-TYRE-STRATEGY genannten
000620* Mischungen und liefert Durchschnittsrundenzeit, Boxenstopp-
000630* zahl, Wetterlage und den gebildeten Strategienamen zurueck.
000640******************************************************************
000650
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     SWITCH-15 IS ANZEIGE-VERSION
000700         ON STATUS IS SHOW-VERSION
000710     CLASS ALPHNUM IS "0123456789"
000720                      "abcdefghijklmnopqrstuvwxyz"
000730                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800
000810 WORKING-STORAGE SECTION.
000820*-----------------------------------------------------------------
000830* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000840*-----------------------------------------------------------------
000850 01          COMP-FELDER.
000860     05      C4-ANZ              PIC S9(04) COMP.
000870     05      C4-STINTS           PIC S9(04) COMP.
000880     05      C4-BASE-STINT       PIC S9(04) COMP.
000890     05      C4-EXTRA            PIC S9(04) COMP.
000900     05      C4-COMPOUND-COUNT   PIC S9(04) COMP.
000910     05      C4-LAP-NO           PIC S9(04) COMP.
000920     05      C4-STINT-NO         PIC S9(04) COMP.
000930     05      C4-STINT-LAP-CTR    PIC S9(04) COMP.
000940     05      C4-LAPS-ON-TYRE     PIC S9(04) COMP.
000950     05      C4-X.
000960      10                         PIC X VALUE LOW-VALUE.
000970      10     C4-X2               PIC X.
000980     05      C4-NUM REDEFINES C4-X
000990                                 PIC S9(04) COMP.
001000     05      FILLER              PIC X(01) VALUE SPACE.
001010*-----------------------------------------------------------------
001020* Felder mit konstantem Inhalt: Praefix K
001030*-----------------------------------------------------------------
001040 01          KONSTANTE-FELDER.
001050     05      K-MODUL             PIC X(08) VALUE "RCSIM0M".
001060     05      FILLER              PIC X(01) VALUE SPACE.
001070*-----------------------------------------------------------------
001080* Conditional-Felder
001090*-----------------------------------------------------------------
001100 01          SCHALTER.
001110     05      FILE-STATUS         PIC X(02) VALUE SPACES.
001120          88 FILE-OK                        VALUE "00".
001130          88 FILE-NOK                        VALUE "01" THRU "99".
001140     05      REC-STAT REDEFINES  FILE-STATUS.
001150         10  FILE-STATUS1        PIC X.
001160         10                      PIC X.
001170     05      PRG-STATUS          PIC 9     VALUE ZERO.
001180          88 PRG-OK                         VALUE ZERO.
001190          88 PRG-ABBRUCH                    VALUE 2.
001200     05      FILLER              PIC X(01) VALUE SPACE.
001210*-----------------------------------------------------------------
001220* Stint-Tabelle: je Stint Rundenzahl und Reifenmischung
001230*-----------------------------------------------------------------
001240 01          STINT-TABLE.
001250     05      STINT-ENTRY OCCURS 5 TIMES
001260                         INDEXED BY STINT-IX.
001270         10  STINT-LAPS          PIC 9(03) COMP.
001280         10  STINT-COMPOUND      PIC X(10).
001290     05      FILLER              PIC X(01) VALUE SPACE.
001300*-----------------------------------------------------------------
001310* Aus STRAT-TYRE-STRATEGY zerlegte Mischungsliste
001320*-----------------------------------------------------------------
001330 01          W-COMPOUND-LIST.
001340     05      W-COMPOUND-TBL OCCURS 5 TIMES
001350                            PIC X(10).
001360     05      FILLER              PIC X(01) VALUE SPACE.
001370*-----------------------------------------------------------------
001380* Arbeitsfelder: Praefix W
001390*-----------------------------------------------------------------
001400 01          WORK-FELDER.
001410     05      W-CORNER-FACTOR     PIC 9V9(3)    COMP-3.
001420     05      W-LENGTH-FACTOR     PIC 9V9(3)    COMP-3.
001430     05      W-FUEL-ADJ          PIC S9V9(4)   COMP-3.
001440     05      W-WEAR-PENALTY      PIC S9(5)V9(2) COMP-3.
001450     05      W-LAP-TIME          PIC 9(5)V9(2) COMP-3.
001460     05      W-TOTAL-LAP-TIME    PIC 9(7)V9(2) COMP-3.
001470     05      W-PER-STOP          PIC 9(2)V9(1) COMP-3.
001480     05      W-PIT-STOP-TIME     PIC 9(3)V9(1) COMP-3.
001490     05      W-TOTAL-TIME        PIC 9(7)V9(2) COMP-3.
001500     05      W-CUR-DURABILITY    PIC 9(03).
001510     05      W-CUR-WEAR-RATE     PIC 9(1)V9(2) COMP-3.
001520     05      W-CUR-LAPTIME-BONUS PIC S9(1)V9(2) COMP-3.
001530     05      FILLER              PIC X(01) VALUE SPACE.
001540*-----------------------------------------------------------------
001550* Datum-/Uhrzeitfelder fuer Fehlerprotokoll (TAL-Routine)
001560*-----------------------------------------------------------------
001570 01          TAL-TIME.
001580     05      TAL-JHJJMMTT.
001590      10     TAL-JHJJ            PIC S9(04) COMP.
001600      10     TAL-MM              PIC S9(04) COMP.
001610      10     TAL-TT              PIC S9(04) COMP.
001620     05      TAL-HHMI.
001630      10     TAL-HH              PIC S9(04) COMP.
001640      10     TAL-MI              PIC S9(04) COMP.
001650     05      TAL-SS              PIC S9(04) COMP.
001660     05      FILLER              PIC X(01) VALUE SPACE.
001670 01          TAL-TIME-D.
001680     05      TAL-JHJJMMTT.
001690        10   TAL-JHJJ            PIC  9(04).
001700        10   TAL-MM              PIC  9(02).
001710        10   TAL-TT              PIC  9(02).
001720     05      TAL-HHMI.
001730        10   TAL-HH              PIC  9(02).
001740        10   TAL-MI              PIC  9(02).
001750     05      TAL-SS              PIC  9(02).
001760     05      FILLER              PIC X(01) VALUE SPACE.
001770*    ---> Jahr-2000: 4-stelliges Jahr, keine Fensterlogik noetig
001780 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001790     05      TAL-TIME-N12        PIC  9(12).
001800     05      FILLER              PIC X(01) VALUE SPACE.
001810
001820*Fehler-/Statussatz (Haus-Standard, siehe RCERRWC)
001830     COPY    RCERRWC OF "=RCSLIB".
001840
001850 LINKAGE SECTION.
001860*Uebergabe: FAHRZEUG-, STRECKEN-, STRATEGIE- und WETTERSATZ,
001870*Rundenzeitschaetzung aus RCPRF0M, Ausgabesatz RACE-RESULT
001880     COPY    RCCARWC OF "=RCSLIB".
001890     COPY    RCTRKWC OF "=RCSLIB".
001900     COPY    RCSTGWC OF "=RCSLIB".
001910     COPY    RCWTHWC OF "=RCSLIB".
001920     COPY    RCPRFWC OF "=RCSLIB".
001930     COPY    RCRESWC OF "=RCSLIB".
001940 01          LINK-CONTROL.
001950     05      LINK-TOTAL-LAPS     PIC 9(03) COMP.
001960     05      LINK-RC             PIC S9(04) COMP.
001970     05      FILLER              PIC X(01) VALUE SPACE.
001980
001990 PROCEDURE DIVISION USING CAR-RECORD
002000                          TRACK-RECORD
002010                          STRATEGY-RECORD
002020                          WEATHER-RECORD
002030                          PERF-RECORD
002040                          RACE-RESULT-RECORD
002050                          LINK-CONTROL.
002060******************************************************************
002070* Steuerungs-Section
002080******************************************************************
002090 A100-STEUERUNG SECTION.
002100 A100-00.
002110     IF SHOW-VERSION
002120         DISPLAY K-MODUL " - Vers. A.00.06"
002130         STOP RUN
002140     END-IF
002150
002160     PERFORM B000-VORLAUF
002170     PERFORM B100-VERARBEITUNG
002180     PERFORM B090-ENDE
002190     EXIT PROGRAM
002200     .
002210 A100-99.
002220     EXIT.
002230
002240******************************************************************
002250* Vorlauf
002260******************************************************************
002270 B000-VORLAUF SECTION.
002280 B000-00.
002290     PERFORM C000-INIT
002300     .
002310 B000-99.
002320     EXIT.
002330
002340******************************************************************
002350* Ende
002360******************************************************************
002370 B090-ENDE SECTION.
002380 B090-00.
002390     IF PRG-ABBRUCH
002400        MOVE 9999          TO LINK-RC
002410        PERFORM Z002-PROGERR
002420     END-IF
002430     .
002440 B090-99.
002450     EXIT.
002460
002470******************************************************************
002480* Verarbeitung - steuert Stint-Aufteilung, Mischungswechsel,
002490* Rundenschleife, Boxenstoppzeit und Strategienamensbildung
002500* in dieser Reihenfolge
002510******************************************************************
002520 B100-VERARBEITUNG SECTION.
002530 B100-00.
002540     COMPUTE C4-STINTS = STRAT-PIT-STOPS + 1
002550     PERFORM S100-STINT-SPLIT
002560     PERFORM S110-TYRE-CYCLE
002570     PERFORM S200-LAP-LOOP
002580     PERFORM S300-PITSTOP-TIME
002590     PERFORM S400-STRATEGY-NAME
002600     MOVE WEATHER-CONDITION TO RES-WEATHER-COND
002610     MOVE ZERO TO LINK-RC
002620     .
002630 B100-99.
002640     EXIT.
002650******************************************************************
002660* Stint-Aufteilung: LINK-TOTAL-LAPS wird auf C4-STINTS Stints
002670* verteilt, die ersten C4-EXTRA Stints erhalten eine Runde mehr
002680******************************************************************
002690 S100-STINT-SPLIT SECTION.
002700 S100-00.
002710     DIVIDE LINK-TOTAL-LAPS BY C4-STINTS
002720            GIVING C4-BASE-STINT REMAINDER C4-EXTRA
002730     PERFORM S100-10 THRU S100-10-EXIT
002740             VARYING STINT-IX FROM 1 BY 1
002750             UNTIL STINT-IX > C4-STINTS
002760     .
002770 S100-99.
002780     EXIT.
002790
002800 S100-10.
002810     IF STINT-IX NOT > C4-EXTRA
002820        COMPUTE STINT-LAPS (STINT-IX) = C4-BASE-STINT + 1
002830     ELSE
002840        MOVE C4-BASE-STINT TO STINT-LAPS (STINT-IX)
002850     END-IF
002860     .
002870 S100-10-EXIT.
002880     EXIT.
002890
002900******************************************************************
002910* Mischungswechsel: STRAT-TYRE-STRATEGY (z.B. "Soft-Medium")
002920* wird in bis zu 5 Mischungen zerlegt und reihum ueber die
002930* Stints verteilt (Anzahl Mischungen kleiner Stintzahl ->
002940* die Liste faengt wieder von vorne an)
002950******************************************************************
002960 S110-TYRE-CYCLE SECTION.
002970 S110-00.
002980     MOVE SPACES TO W-COMPOUND-LIST
002990     MOVE ZERO   TO C4-COMPOUND-COUNT
003000     UNSTRING STRAT-TYRE-STRATEGY DELIMITED BY "-"
003010         INTO W-COMPOUND-TBL (1) W-COMPOUND-TBL (2)
003020              W-COMPOUND-TBL (3) W-COMPOUND-TBL (4)
003030              W-COMPOUND-TBL (5)
003040         TALLYING IN C4-COMPOUND-COUNT
003050     END-UNSTRING
003060     IF C4-COMPOUND-COUNT = ZERO
003070        MOVE 1 TO C4-COMPOUND-COUNT
003080        MOVE STRAT-TYRE-STRATEGY TO W-COMPOUND-TBL (1)
003090     END-IF
003100     PERFORM S110-10 THRU S110-10-EXIT
003110             VARYING STINT-IX FROM 1 BY 1
003120             UNTIL STINT-IX > C4-STINTS
003130     .
003140 S110-99.
003150     EXIT.
003160
003170 S110-10.
003180     DIVIDE STINT-IX - 1 BY C4-COMPOUND-COUNT
003190            GIVING C4-BASE-STINT REMAINDER C4-EXTRA
003200*    ---> C4-BASE-STINT hier als Hilfsquotient mitbenutzt,
003210*         C4-EXTRA liefert den 0-basierten Mischungsindex
003220     MOVE W-COMPOUND-TBL (C4-EXTRA + 1)
003230                     TO STINT-COMPOUND (STINT-IX)
003240     .
003250 S110-10-EXIT.
003260     EXIT.
003270
003280******************************************************************
003290* Auswahl der aktuellen Reifenwerte fuer den laufenden Stint:
003300* Mischungsname wird gegen Vorder- und Hinterreifen des Fahr-
003310* zeugs geprueft; passt keiner, gelten die Vorderreifenwerte
003320* als deterministischer Ersatz (siehe Anfo. RQ-241)
003330******************************************************************
003340 S115-SELECT-TYRE SECTION.
003350 S115-00.
003360     IF STINT-COMPOUND (C4-STINT-NO) = FRONT-TYRE-COMPOUND
003370        MOVE FRONT-TYRE-DURABILITY    TO W-CUR-DURABILITY
003380        MOVE FRONT-TYRE-WEAR-RATE     TO W-CUR-WEAR-RATE
003390        MOVE FRONT-TYRE-LAPTIME-BONUS TO W-CUR-LAPTIME-BONUS
003400     ELSE
003410        IF STINT-COMPOUND (C4-STINT-NO) = REAR-TYRE-COMPOUND
003420           MOVE REAR-TYRE-DURABILITY    TO W-CUR-DURABILITY
003430           MOVE REAR-TYRE-WEAR-RATE     TO W-CUR-WEAR-RATE
003440           MOVE REAR-TYRE-LAPTIME-BONUS
003450                                 TO W-CUR-LAPTIME-BONUS
003460        ELSE
003470           MOVE FRONT-TYRE-DURABILITY TO W-CUR-DURABILITY
003480           MOVE FRONT-TYRE-WEAR-RATE  TO W-CUR-WEAR-RATE
003490           MOVE FRONT-TYRE-LAPTIME-BONUS
003500                                 TO W-CUR-LAPTIME-BONUS
003510        END-IF
003520     END-IF
003530     .
003540 S115-99.
003550     EXIT.
003560
003570******************************************************************
003580* Rundenschleife ueber LINK-TOTAL-LAPS Runden; Kurven- und
003590* Streckenfaktor sind je Rennen konstant und werden vorab
003600* einmalig ermittelt (Anfo. RQ-201)
003610******************************************************************
003620 S200-LAP-LOOP SECTION.
003630 S200-00.
003640     MOVE ZERO TO W-TOTAL-LAP-TIME
003650     COMPUTE W-CORNER-FACTOR = TRACK-CORNERS / 15.0
003660     IF W-CORNER-FACTOR < 0.6
003670        MOVE 0.6 TO W-CORNER-FACTOR
003680     END-IF
003690     COMPUTE W-LENGTH-FACTOR = TRACK-LENGTH / 4.5
003700     IF W-LENGTH-FACTOR < 0.7
003710        MOVE 0.7 TO W-LENGTH-FACTOR
003720     END-IF
003730
003740     EVALUATE TRUE
003750        WHEN STRAT-FUEL-LIGHT
003760           COMPUTE W-FUEL-ADJ = -0.004 * W-CORNER-FACTOR
003770        WHEN STRAT-FUEL-HEAVY
003780           COMPUTE W-FUEL-ADJ = 0.004 * W-CORNER-FACTOR
003790        WHEN OTHER
003800           MOVE ZERO TO W-FUEL-ADJ
003810     END-EVALUATE
003820
003830     MOVE 1    TO C4-STINT-NO
003840     MOVE ZERO TO C4-LAPS-ON-TYRE
003850     MOVE ZERO TO C4-STINT-LAP-CTR
003860     PERFORM S115-SELECT-TYRE
003870
003880     PERFORM S200-10 THRU S200-10-EXIT
003890             VARYING C4-LAP-NO FROM 1 BY 1
003900             UNTIL C4-LAP-NO > LINK-TOTAL-LAPS
003910
003920     COMPUTE RES-AVG-LAP-TIME ROUNDED =
003930             W-TOTAL-LAP-TIME / LINK-TOTAL-LAPS
003940     .
003950 S200-99.
003960     EXIT.
003970
003980* Rumpf der Rundenschleife: Stintwechsel pruefen, Rundenzeit
003990* aus Schaetzwert, Reifenbonus und Verschleiss bilden, Wetter-
004000* /Streckenzuschlag anwenden, aufsummieren
004010 S200-10.
004020     PERFORM S200-15
004030     PERFORM S210-WEAR-PENALTY
004040     COMPUTE W-LAP-TIME = PERF-LAP-TIME
004050           + W-CUR-LAPTIME-BONUS * W-CORNER-FACTOR
004060                               * W-CORNER-FACTOR
004070                               / W-LENGTH-FACTOR
004080           + W-WEAR-PENALTY
004090     PERFORM S220-WEATHER-TRACK-ADJ
004100     ADD W-LAP-TIME TO W-TOTAL-LAP-TIME
004110     ADD 1 TO C4-LAPS-ON-TYRE
004120     .
004130 S200-10-EXIT.
004140     EXIT.
004150
004160* Stintgrenze erreicht -> naechster Stint, Reifen neu, Alter
004170* auf Null; letzter Stint laeuft bis Rennende durch
004180 S200-15.
004190     IF C4-STINT-LAP-CTR NOT < STINT-LAPS (C4-STINT-NO)
004200     AND C4-STINT-NO < C4-STINTS
004210        ADD 1     TO C4-STINT-NO
004220        MOVE ZERO TO C4-LAPS-ON-TYRE
004230        MOVE ZERO TO C4-STINT-LAP-CTR
004240        PERFORM S115-SELECT-TYRE
004250     END-IF
004260     ADD 1 TO C4-STINT-LAP-CTR
004270     .
004280
004290******************************************************************
004300* Verschleisszuschlag: unterhalb der Haltbarkeitsgrenze mild,
004310* jenseits der Grenze (Verschleissknick) deutlich staerker
004320******************************************************************
004330 S210-WEAR-PENALTY SECTION.
004340 S210-00.
004350     IF C4-LAPS-ON-TYRE > W-CUR-DURABILITY
004360        COMPUTE W-WEAR-PENALTY =
004370                W-CUR-WEAR-RATE
004380              * (C4-LAPS-ON-TYRE - W-CUR-DURABILITY)
004390              * 8.0 * W-CORNER-FACTOR * W-LENGTH-FACTOR
004400     ELSE
004410        COMPUTE W-WEAR-PENALTY =
004420                W-CUR-WEAR-RATE * C4-LAPS-ON-TYRE
004430              * 3.0 * W-CORNER-FACTOR * W-LENGTH-FACTOR
004440     END-IF
004450     .
004460 S210-99.
004470     EXIT.
004480
004490******************************************************************
004500* Wetter- und Streckenzuschlag sowie Tankstrategiezuschlag
004510* auf die Rundenzeit dieser Runde
004520******************************************************************
004530 S220-WEATHER-TRACK-ADJ SECTION.
004540 S220-00.
004550     IF WEATHER-RAIN-INTENSITY > 5
004560        COMPUTE W-LAP-TIME = W-LAP-TIME * 1.10
004570     END-IF
004580     IF WEATHER-WIND-SPEED > 30
004590        COMPUTE W-LAP-TIME = W-LAP-TIME * 1.05
004600     END-IF
004610     IF TRACK-DIFF-HARD
004620        COMPUTE W-LAP-TIME = W-LAP-TIME * 1.05
004630     ELSE
004640        IF TRACK-DIFF-EASY
004650           COMPUTE W-LAP-TIME = W-LAP-TIME * 0.98
004660        END-IF
004670     END-IF
004680     COMPUTE W-LAP-TIME = W-LAP-TIME * (1 + W-FUEL-ADJ)
004690     .
004700 S220-99.
004710     EXIT.
004720
004730******************************************************************
004740* Boxenstoppzeit: Zeitkosten je Stopp nach Tankstrategie,
004750* TOTAL-TIME dient nur der internen Kontrollsumme -- der
004760* massgebliche RES-RACE-TIME wird von RCRTG0M geliefert
004770******************************************************************
004780 S300-PITSTOP-TIME SECTION.
004790 S300-00.
004800     EVALUATE TRUE
004810        WHEN STRAT-FUEL-LIGHT
004820           MOVE 25.0 TO W-PER-STOP
004830        WHEN STRAT-FUEL-HEAVY
004840           MOVE 35.0 TO W-PER-STOP
004850        WHEN OTHER
004860           MOVE 30.0 TO W-PER-STOP
004870     END-EVALUATE
004880     COMPUTE W-PIT-STOP-TIME = STRAT-PIT-STOPS * W-PER-STOP
004890     COMPUTE W-TOTAL-TIME = W-TOTAL-LAP-TIME + W-PIT-STOP-TIME
004900     MOVE STRAT-PIT-STOPS TO RES-PIT-STOP-COUNT
004910     .
004920 S300-99.
004930     EXIT.
004940
004950******************************************************************
004960* Strategienamensbildung nach Boxenstoppzahl und Tankstrategie
004970* (Anfo. RQ-201)
004980******************************************************************
004990 S400-STRATEGY-NAME SECTION.
005000 S400-00.
005010     IF STRAT-PIT-STOPS NOT < 3 AND STRAT-FUEL-LIGHT
005020        MOVE "Aggressive Strategy"   TO RES-STRATEGY-NAME
005030     ELSE
005040        IF STRAT-PIT-STOPS NOT > 1 AND STRAT-FUEL-HEAVY
005050           MOVE "Conservative Strategy"
005060                                      TO RES-STRATEGY-NAME
005070        ELSE
005080           MOVE "Balanced Strategy"  TO RES-STRATEGY-NAME
005090        END-IF
005100     END-IF
005110     .
005120 S400-99.
005130     EXIT.
005140
005150******************************************************************
005160* Initialisierung
005170* 2001-04-19/gsn PR-4471: nur noch eigene Arbeitsfelder und den
005180* Rueckgabecode zuruecksetzen -- RACE-RESULT-RECORD kommt vom
005190* Aufrufer schon gefuellt (RES-STATUS etc.) und LINK-TOTAL-LAPS
005200* ist die vom Aufrufer mitgegebene Rundenzahl, keins von beiden
005210* gehoert diesem Modul zum Blank-Initialisieren
005220******************************************************************
005230 C000-INIT SECTION.
005240 C000-00.
005250     INITIALIZE SCHALTER
005260     MOVE ZERO TO LINK-RC
005270     .
005280 C000-99.
005290     EXIT.
005300
005310******************************************************************
005320* Programmabbruch-Behandlung
005330******************************************************************
005340 Z002-PROGERR SECTION.
005350 Z002-00.
005360     MOVE 1              TO ERR-STAT
005370     SET  ERROR-KZ-PROGRAMM TO TRUE
005380     MOVE K-MODUL        TO MODUL-NAME
005390     MOVE "PROGRAMMABBRUCH IN RCSIM0M" TO ERR-TEXT
005400     PERFORM Z999-ERRLOG
005410     .
005420 Z002-99.
005430     EXIT.
005440
005450 Z999-ERRLOG SECTION.
005460 Z999-00.
005470     PERFORM U200-TIMESTAMP
005480     DISPLAY "RCSIM0M-FEHLER: " ERR-TEXT
005490     INITIALIZE RCS-ERROR
005500     .
005510 Z999-99.
005520     EXIT.
005530
005540******************************************************************
005550* Zeitstempel ueber TAL-Systemroutine
005560******************************************************************
005570 U200-TIMESTAMP SECTION.
005580 U200-00.
005590     ENTER TAL "TIME" USING TAL-TIME
005600     MOVE CORR TAL-TIME  TO TAL-TIME-D
005610     .
005620 U200-99.
005630     EXIT.
