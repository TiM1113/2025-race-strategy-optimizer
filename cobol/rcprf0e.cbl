000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.       RCPRF0M.
000130 AUTHOR.           H. FELLNER.
000140 INSTALLATION.     RENNSPORT-BATCHSYSTEME.
000150 DATE-WRITTEN.     1988-06-02.
000160 DATE-COMPILED.
000170 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
000180
000190******************************************************************
000200* Letzte Aenderung :: 2000-11-02
000210* Letzte Version   :: A.00.05
000220* Kurzbeschreibung :: Modul RCPRF0M - Ermittlung der Leist-
000230*                     ungskennzahlen (Topspeed, Beschleuni-
000240*                     gung, Verbrauch, Rundenzeit, Kurven-
000250*                     verhalten) fuer FAHRZEUG x STRECKE
000260*-----------------------------------------------------------------
000270* Vers.   | Datum      | von | Kommentar
000280*---------|------------|-----|------------------------------------
000290* A.00.00 | 1988-06-02 | hff | Neuerstellung
000300* A.00.01 | 1990-03-19 | hff | Wetterabhaengiger Verbrauchs-
000310*         |            |     | zuschlag (Regen/Wind) erg.
000320* A.00.02 | 1992-07-01 | rlk | P600 Aero-Kit-Empfehlung neu
000330*         |            |     | aufgenommen (Anfo. RQ-142)
000340* A.00.03 | 1996-05-14 | hff | Kurvenverhalten auf Regen-
000350*         |            |     | Grip-Abschlag umgestellt
000360* A.00.04 | 1999-01-08 | kbr | JAHR-2000: TAL-TIME auf 4-stell.
000370*         |            |     | Jahr umgestellt (Anfo. Y2K-004)
000380* A.00.05 | 2000-11-02 | gsn | P500 Kommentar zur Regen-Grip-
000390*         |            |     | Formel praezisiert, keine fachl.
000400*         |            |     | Aenderung (Anfo. PR-4519)
000410*-----------------------------------------------------------------
000420* Programmbeschreibung
000430* --------------------
000440* Errechnet aus einem FAHRZEUG- und STRECKENSATZ (sowie den
000450* WETTER-Daten) den Leistungskennzahlensatz PERF-RECORD und
000460* ermittelt, ob der am Fahrzeug montierte Aero-Kit fuer die
000470* vorliegende Strecke der empfohlene ist.
000480******************************************************************
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     SWITCH-15 IS ANZEIGE-VERSION
000540         ON STATUS IS SHOW-VERSION
000550     CLASS ALPHNUM IS "0123456789"
000560                      "abcdefghijklmnopqrstuvwxyz"
000570                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640
000650 WORKING-STORAGE SECTION.
000660*-----------------------------------------------------------------
000670* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000680*-----------------------------------------------------------------
000690 01          COMP-FELDER.
000700     05      C4-ANZ              PIC S9(04) COMP.
000710     05      C4-X.
000720      10                         PIC X VALUE LOW-VALUE.
000730      10     C4-X2               PIC X.
000740     05      C4-NUM REDEFINES C4-X
000750                                 PIC S9(04) COMP.
000760     05      FILLER              PIC X(01) VALUE SPACE.
000770*-----------------------------------------------------------------
000780* Felder mit konstantem Inhalt: Praefix K
000790*-----------------------------------------------------------------
000800 01          KONSTANTE-FELDER.
000810     05      K-MODUL             PIC X(08) VALUE "RCPRF0M".
000820     05      K-EXTREME-KIT       PIC X(30)
000830                        VALUE "Extreme Aero Kit".
000840     05      K-GROUND-KIT        PIC X(30)
000850                        VALUE "Ground Effect Kit".
000860     05      K-LOWDRAG-KIT       PIC X(30)
000870                        VALUE "Low Drag Kit".
000880     05      FILLER              PIC X(01) VALUE SPACE.
000890*-----------------------------------------------------------------
000900* Conditional-Felder
000910*-----------------------------------------------------------------
000920 01          SCHALTER.
000930     05      FILE-STATUS         PIC X(02) VALUE SPACES.
000940          88 FILE-OK                        VALUE "00".
000950          88 FILE-NOK                        VALUE "01" THRU "99".
000960     05      REC-STAT REDEFINES  FILE-STATUS.
000970         10  FILE-STATUS1        PIC X.
000980         10                      PIC X.
000990     05      PRG-STATUS          PIC 9     VALUE ZERO.
001000          88 PRG-OK                         VALUE ZERO.
001010          88 PRG-ABBRUCH                    VALUE 2.
001020     05      FILLER              PIC X(01) VALUE SPACE.
001030*-----------------------------------------------------------------
001040* Arbeitsfelder: Praefix W
001050*-----------------------------------------------------------------
001060 01          WORK-FELDER.
001070     05      W-FUEL              PIC 9(2)V9(2) COMP-3.
001080     05      W-CORNERING-CALC    PIC 9(3)V9(2) COMP-3.
001090     05      W-EFF-GRIP          PIC 9(1)V9(2) COMP-3.
001100     05      W-BEST-KIT-NAME     PIC X(30) VALUE SPACES.
001110     05      FILLER              PIC X(01) VALUE SPACE.
001120*-----------------------------------------------------------------
001130* Datum-/Uhrzeitfelder fuer Fehlerprotokoll (TAL-Routine)
001140*-----------------------------------------------------------------
001150 01          TAL-TIME.
001160     05      TAL-JHJJMMTT.
001170      10     TAL-JHJJ            PIC S9(04) COMP.
001180      10     TAL-MM              PIC S9(04) COMP.
001190      10     TAL-TT              PIC S9(04) COMP.
001200     05      TAL-HHMI.
001210      10     TAL-HH              PIC S9(04) COMP.
001220      10     TAL-MI              PIC S9(04) COMP.
001230     05      TAL-SS              PIC S9(04) COMP.
001240     05      FILLER              PIC X(01) VALUE SPACE.
001250 01          TAL-TIME-D.
001260     05      TAL-JHJJMMTT.
001270        10   TAL-JHJJ            PIC  9(04).
001280        10   TAL-MM              PIC  9(02).
001290        10   TAL-TT              PIC  9(02).
001300     05      TAL-HHMI.
001310        10   TAL-HH              PIC  9(02).
001320        10   TAL-MI              PIC  9(02).
001330     05      TAL-SS              PIC  9(02).
001340     05      FILLER              PIC X(01) VALUE SPACE.
001350*    ---> Jahr-2000: 4-stelliges Jahr, keine Fensterlogik noetig
001360 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001370     05      TAL-TIME-N12        PIC  9(12).
001380     05      FILLER              PIC X(01) VALUE SPACE.
001390
001400*Fehler-/Statussatz (Haus-Standard, siehe RCERRWC)
001410     COPY    RCERRWC OF "=RCSLIB".
001420
001430 LINKAGE SECTION.
001440*Uebergabe: FAHRZEUG-, STRECKEN- und WETTERSATZ (Eingabe),
001450*PERF-RECORD (Ausgabe)
001460     COPY    RCCARWC OF "=RCSLIB".
001470     COPY    RCTRKWC OF "=RCSLIB".
001480     COPY    RCWTHWC OF "=RCSLIB".
001490     COPY    RCPRFWC OF "=RCSLIB".
001500 01          LINK-CONTROL.
001510     05      LINK-RC             PIC S9(04) COMP.
001520     05      FILLER              PIC X(01) VALUE SPACE.
001530
001540 PROCEDURE DIVISION USING CAR-RECORD
001550                          TRACK-RECORD
001560                          WEATHER-RECORD
001570                          PERF-RECORD
001580                          LINK-CONTROL.
001590******************************************************************
001600* Steuerungs-Section
001610******************************************************************
001620 A100-STEUERUNG SECTION.
001630 A100-00.
001640     IF SHOW-VERSION
001650         DISPLAY K-MODUL " - Vers. A.00.04"
001660         STOP RUN
001670     END-IF
001680
001690     PERFORM B000-VORLAUF
001700     PERFORM B100-VERARBEITUNG
001710     PERFORM B090-ENDE
001720     EXIT PROGRAM
001730     .
001740 A100-99.
001750     EXIT.
001760
001770******************************************************************
001780* Vorlauf
001790******************************************************************
001800 B000-VORLAUF SECTION.
001810 B000-00.
001820     PERFORM C000-INIT
001830     .
001840 B000-99.
001850     EXIT.
001860
001870******************************************************************
001880* Ende
001890******************************************************************
001900 B090-ENDE SECTION.
001910 B090-00.
001920     IF PRG-ABBRUCH
001930        MOVE 9999          TO LINK-RC
001940        PERFORM Z002-PROGERR
001950     END-IF
001960     .
001970 B090-99.
001980     EXIT.
001990
002000******************************************************************
002010* Verarbeitung - errechnet die Leistungskennzahlen der Reihe
002020* nach: Topspeed, Beschleunigung, Verbrauch, Rundenzeit,
002030* Kurvenverhalten, danach die Aero-Kit-Empfehlung
002040******************************************************************
002050 B100-VERARBEITUNG SECTION.
002060 B100-00.
002070     PERFORM P100-TOPSPEED
002080     PERFORM P200-ACCELERATION
002090     PERFORM P300-FUELCONSUMPTION
002100     PERFORM P400-LAPTIME
002110     PERFORM P500-CORNERING
002120     PERFORM P600-BESTKIT
002130     MOVE ZERO TO LINK-RC
002140     .
002150 B100-99.
002160     EXIT.
002170
002180******************************************************************
002190* P100 - Topspeed (top-speed)
002200******************************************************************
002210 P100-TOPSPEED SECTION.
002220 P100-00.
002230     COMPUTE PERF-TOP-SPEED =
002240             ENGINE-POWER * 0.75
002250           + AEROKIT-TOPSPEED-IMPACT
002260           - AEROKIT-DRAG-COEFF * 120
002270     .
002280 P100-99.
002290     EXIT.
002300
002310******************************************************************
002320* P200 - Beschleunigung 0-100 km/h (acceleration)
002330******************************************************************
002340 P200-ACCELERATION SECTION.
002350 P200-00.
002360     COMPUTE PERF-ACCELERATION ROUNDED =
002370             (CAR-WEIGHT + ENGINE-WEIGHT)
002380              / ENGINE-POWER * 6.0
002390     .
002400 P200-99.
002410     EXIT.
002420
002430******************************************************************
002440* P300 - Verbrauch je Runde (fuel-consumption), wetterabh.
002450******************************************************************
002460 P300-FUELCONSUMPTION SECTION.
002470 P300-00.
002480     COMPUTE W-FUEL ROUNDED =
002490             TRACK-LENGTH / ENGINE-FUEL-EFF
002500           + AEROKIT-DRAG-COEFF * 2
002510
002520     IF WEATHER-RAIN-INTENSITY > ZERO
002530        COMPUTE W-FUEL ROUNDED = W-FUEL * 1.15
002540     END-IF
002550     IF WEATHER-WIND-SPEED > 30
002560        COMPUTE W-FUEL ROUNDED = W-FUEL * 1.05
002570     END-IF
002580
002590     MOVE W-FUEL TO PERF-FUEL-CONSUMPTION
002600     .
002610 P300-99.
002620     EXIT.
002630
002640******************************************************************
002650* P400 - Rundenzeitschaetzung (lap-time), aus Streckenlaenge
002660* und Beschleunigung
002670******************************************************************
002680 P400-LAPTIME SECTION.
002690 P400-00.
002700     COMPUTE PERF-LAP-TIME ROUNDED =
002710             TRACK-LENGTH * 25
002720           + PERF-ACCELERATION * 2
002730     .
002740 P400-99.
002750     EXIT.
002760
002770******************************************************************
002780* P500 - Kurvenverhalten (cornering-ability), Regen mindert
002790* den wirksamen Grip auf 0.8, sonst 1.0
002800******************************************************************
002810 P500-CORNERING SECTION.
002820 P500-00.
002830     IF WEATHER-RAIN-INTENSITY > 5
002840        MOVE 0.8 TO W-EFF-GRIP
002850     ELSE
002860        MOVE 1.0 TO W-EFF-GRIP
002870     END-IF
002880
002890     COMPUTE W-CORNERING-CALC =
002900            (FRONT-TYRE-GRIP + REAR-TYRE-GRIP)
002910             * W-EFF-GRIP * 5
002920           + AEROKIT-DOWNFORCE / 50.0
002930
002940     IF W-CORNERING-CALC > 10
002950        MOVE 10 TO PERF-CORNERING
002960     ELSE
002970        MOVE W-CORNERING-CALC TO PERF-CORNERING
002980     END-IF
002990     .
003000 P500-99.
003010     EXIT.
003020
003030******************************************************************
003040* P600 - Empfehlung Aero-Kit fuer Strecke (best-kit-for-
003050* track); PERF-BESTKIT-FLAG zeigt an, ob der montierte Kit
003060* mit der Empfehlung uebereinstimmt
003070******************************************************************
003080 P600-BESTKIT SECTION.
003090 P600-00.
003100     IF TRACK-DIFF-HARD OR TRACK-CORNERS > 15
003110        MOVE K-EXTREME-KIT TO W-BEST-KIT-NAME
003120     ELSE
003130        IF TRACK-DIFF-MEDIUM AND TRACK-CORNERS > 10
003140           MOVE K-GROUND-KIT  TO W-BEST-KIT-NAME
003150        ELSE
003160           MOVE K-LOWDRAG-KIT TO W-BEST-KIT-NAME
003170        END-IF
003180     END-IF
003190
003200     IF AEROKIT-NAME = W-BEST-KIT-NAME
003210        SET PERF-IS-BEST-KIT TO TRUE
003220     ELSE
003230        MOVE "N" TO PERF-BESTKIT-FLAG
003240     END-IF
003250     .
003260 P600-99.
003270     EXIT.
003280
003290******************************************************************
003300* Initialisierung von Feldern und Strukturen
003310******************************************************************
003320 C000-INIT SECTION.
003330 C000-00.
003340     INITIALIZE SCHALTER
003350                 PERF-RECORD
003360                 LINK-CONTROL
003370     .
003380 C000-99.
003390     EXIT.
003400
003410******************************************************************
003420* Programm-Fehlerbehandlung
003430******************************************************************
003440 Z002-PROGERR SECTION.
003450 Z002-00.
003460     MOVE 1 TO ERR-STAT
003470     MOVE K-MODUL TO MODUL-NAME
003480     SET ERROR-KZ-PROGRAMM TO TRUE
003490     PERFORM Z999-ERRLOG
003500     .
003510 Z002-99.
003520     EXIT.
003530
003540******************************************************************
003550* Fehler protokollieren
003560******************************************************************
003570 Z999-ERRLOG SECTION.
003580 Z999-00.
003590     PERFORM U200-TIMESTAMP
003600     DISPLAY "RCS-ERROR: " MODUL-NAME " " ERROR-KZ
003610     INITIALIZE RCS-ERROR
003620     .
003630 Z999-99.
003640     EXIT.
003650
003660******************************************************************
003670* Zeitstempel fuer Fehlerprotokoll erstellen
003680******************************************************************
003690 U200-TIMESTAMP SECTION.
003700 U200-00.
003710     ENTER TAL "TIME" USING TAL-TIME
003720     MOVE CORR TAL-TIME TO TAL-TIME-D
003730     .
003740 U200-99.
003750     EXIT.
