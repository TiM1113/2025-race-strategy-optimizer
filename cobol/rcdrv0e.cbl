000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.       RCDRV0O.
000130 AUTHOR.           H. FELLNER.
000140 INSTALLATION.     RENNSPORT-BATCHSYSTEME.
000150 DATE-WRITTEN.     1988-04-04.
000160 DATE-COMPILED.
000170 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
000180
000190******************************************************************
000200* Letzte Aenderung :: 2000-09-25
000210* Letzte Version   :: A.00.08
000220* Kurzbeschreibung :: Modul RCDRV0O - Stapeltreiber der Renn-
000230*                     strategie-Auswertung; liest Fahrzeug-,
000240*                     Strecken-, Strategie- und Wetterbestaende
000250*                     ein, verarbeitet je RUN-PARMS-IN-Satz eine
000260*                     Kombination durch Validierung, Perfor-
000270*                     mancerechnung, Rennsimulation und Bewer-
000280*                     tung und schreibt je Lauf einen RESULT-OUT-
000290*                     Satz
000300*-----------------------------------------------------------------
000310* Vers.   | Datum      | von | Kommentar
000320*---------|------------|-----|------------------------------------
000330* A.00.00 | 1988-04-04 | hff | Neuerstellung (Ablauf der frueheren
000340*         |            |     | interaktiven Menuefuehrung als
000350*         |            |     | Stapellauf, Anfo. RQ-090)
000360* A.00.01 | 1988-09-30 | hff | Bestandstabellen fuer Strecke und
000370*         |            |     | Strategie ergaenzt
000380* A.00.02 | 1989-05-17 | rlk | Wetterbestand und WTHRIN-Zuordnung
000390*         |            |     | ueber WEATHER-CONDITION
000400* A.00.03 | 1991-02-12 | hff | Ablehnung bei nicht gefundener
000410*         |            |     | Zuordnung (M1nn-Suchroutinen)
000420* A.00.04 | 1993-06-25 | rlk | Aufruf RCRTG0M nach RCSIM0M erg.
000430*         |            |     | (massgebliche Rennzeit, RQ-118)
000440* A.00.05 | 1996-01-09 | hff | Tabellenobergrenzen ueberwacht,
000450*         |            |     | Warnmeldung statt Abbruch
000460* A.00.06 | 1998-05-28 | kbr | JAHR-2000: TAL-TIME auf 4-stell.
000470*         |            |     | Jahr umgestellt (Anfo. Y2K-004)
000480* A.00.07 | 1999-04-19 | kbr | Kommentare Y2K-Pruefung ergaenzt,
000490*         |            |     | keine Programmaenderung noetig
000500* A.00.08 | 2000-09-25 | gsn | E100-PROCESS-RUN: Reihenfolge der
000510*         |            |     | Uebergabefelder vor Aufruf RCRTG0M
000520*         |            |     | im Kommentar dokumentiert (Anfo.
000530*         |            |     | PR-4488, im Zuge Korrektur RCRTG0M)
000540*-----------------------------------------------------------------
000550* Programmbeschreibung
000560* --------------------
000570* Ersetzt die interaktive Menuefuehrung des Alt-Systems durch
000580* einen Stapellauf ueber Dateien: Bestaende werden einmalig in
000590* Tabellen geladen, je Laufparametersatz wird die benannte
000600* Kombination gesucht, an RCVAL0M/RCPRF0M/RCSIM0M/RCRTG0M
000610* weitergereicht und das Ergebnis auf RESULT-OUT geschrieben.
000620******************************************************************
000630
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     SWITCH-15 IS ANZEIGE-VERSION
000680         ON STATUS IS SHOW-VERSION
000690     CLASS ALPHNUM IS "0123456789"
000700                      "abcdefghijklmnopqrstuvwxyz"
000710                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000720
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT CAR-IN       ASSIGN TO "CARIN"
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS  IS FS-CARIN.
000780     SELECT TRACK-IN     ASSIGN TO "TRACKIN"
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS  IS FS-TRACKIN.
000810     SELECT STRATEGY-IN  ASSIGN TO "STRATIN"
000820            ORGANIZATION IS LINE SEQUENTIAL
000830            FILE STATUS  IS FS-STRATIN.
000840     SELECT WEATHER-IN   ASSIGN TO "WTHRIN"
000850            ORGANIZATION IS LINE SEQUENTIAL
000860            FILE STATUS  IS FS-WTHRIN.
000870     SELECT RUN-PARMS-IN ASSIGN TO "PARMIN"
000880            ORGANIZATION IS LINE SEQUENTIAL
000890            FILE STATUS  IS FS-PARMIN.
000900     SELECT RESULT-OUT   ASSIGN TO "RESULTOUT"
000910            ORGANIZATION IS LINE SEQUENTIAL
000920            FILE STATUS  IS FS-RESLTOUT.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960
000970 FD  CAR-IN
000980     LABEL RECORDS ARE STANDARD.
000990     COPY    RCCARWC OF "=RCSLIB"
001000             REPLACING ==CAR-RECORD== BY ==CAR-IN-REC==.
001010
001020 FD  TRACK-IN
001030     LABEL RECORDS ARE STANDARD.
001040     COPY    RCTRKWC OF "=RCSLIB"
001050             REPLACING ==TRACK-RECORD== BY ==TRACK-IN-REC==.
001060
001070 FD  STRATEGY-IN
001080     LABEL RECORDS ARE STANDARD.
001090     COPY    RCSTGWC OF "=RCSLIB"
001100             REPLACING ==STRATEGY-RECORD== BY ==STRATEGY-IN-REC==.
001110
001120 FD  WEATHER-IN
001130     LABEL RECORDS ARE STANDARD.
001140     COPY    RCWTHWC OF "=RCSLIB"
001150             REPLACING ==WEATHER-RECORD== BY ==WEATHER-IN-REC==.
001160
001170 FD  RUN-PARMS-IN
001180     LABEL RECORDS ARE STANDARD.
001190     COPY    RCPRMWC OF "=RCSLIB"
001200         REPLACING ==RUN-PARMS-RECORD== BY ==PARMS-IN-REC==.
001210
001220 FD  RESULT-OUT
001230     LABEL RECORDS ARE STANDARD.
001240     COPY    RCRESWC OF "=RCSLIB"
001250         REPLACING ==RACE-RESULT-RECORD== BY ==RESULT-OUT-REC==.
001260
001270 WORKING-STORAGE SECTION.
001280*-----------------------------------------------------------------
001290* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001300*-----------------------------------------------------------------
001310 01          COMP-FELDER.
001320     05      C4-ANZ              PIC S9(04) COMP.
001330     05      C4-CAR-CNT          PIC S9(04) COMP.
001340     05      C4-TRACK-CNT        PIC S9(04) COMP.
001350     05      C4-STRAT-CNT        PIC S9(04) COMP.
001360     05      C4-WTHR-CNT         PIC S9(04) COMP.
001370     05      C4-RUN-CNT          PIC S9(04) COMP.
001380     05      C4-ACC-CNT          PIC S9(04) COMP.
001390     05      C4-REJ-CNT          PIC S9(04) COMP.
001400     05      C4-X.
001410      10                         PIC X VALUE LOW-VALUE.
001420      10     C4-X2               PIC X.
001430     05      C4-NUM REDEFINES C4-X
001440                                 PIC S9(04) COMP.
001450     05      FILLER              PIC X(01) VALUE SPACE.
001460*-----------------------------------------------------------------
001470* Felder mit konstantem Inhalt: Praefix K
001480*-----------------------------------------------------------------
001490 01          KONSTANTE-FELDER.
001500     05      K-MODUL             PIC X(08) VALUE "RCDRV0O".
001510     05      K-MAX-CAR           PIC 9(03) VALUE 200.
001520     05      K-MAX-TRACK         PIC 9(03) VALUE 050.
001530     05      K-MAX-STRAT         PIC 9(03) VALUE 050.
001540     05      K-MAX-WTHR          PIC 9(03) VALUE 020.
001550     05      FILLER              PIC X(01) VALUE SPACE.
001560*-----------------------------------------------------------------
001570* Conditional-Felder je Datei
001580*-----------------------------------------------------------------
001590 01          SCHALTER.
001600     05      FS-CARIN            PIC X(02) VALUE SPACES.
001610          88 CARIN-OK                        VALUE "00".
001620          88 CARIN-EOF                       VALUE "10".
001630     05      REC-STAT REDEFINES  FS-CARIN.
001640         10  FS-CARIN1           PIC X.
001650         10                      PIC X.
001660     05      FS-TRACKIN          PIC X(02) VALUE SPACES.
001670          88 TRACKIN-OK                      VALUE "00".
001680          88 TRACKIN-EOF                     VALUE "10".
001690     05      FS-STRATIN          PIC X(02) VALUE SPACES.
001700          88 STRATIN-OK                      VALUE "00".
001710          88 STRATIN-EOF                     VALUE "10".
001720     05      FS-WTHRIN           PIC X(02) VALUE SPACES.
001730          88 WTHRIN-OK                       VALUE "00".
001740          88 WTHRIN-EOF                      VALUE "10".
001750     05      FS-PARMIN           PIC X(02) VALUE SPACES.
001760          88 PARMIN-OK                       VALUE "00".
001770          88 PARMIN-EOF                      VALUE "10".
001780     05      FS-RESLTOUT         PIC X(02) VALUE SPACES.
001790          88 RESLTOUT-OK                     VALUE "00".
001800     05      PRG-STATUS          PIC 9     VALUE ZERO.
001810          88 PRG-OK                         VALUE ZERO.
001820          88 PRG-ABBRUCH                    VALUE 2.
001830     05      FILLER              PIC X(01) VALUE SPACE.
001840*-----------------------------------------------------------------
001850* Fund-Kennzeichen der M1nn-Suchroutinen
001860*-----------------------------------------------------------------
001870 01          GEFUNDEN-SCHALTER.
001880     05      GEF-CAR             PIC X     VALUE "N".
001890          88 CAR-GEFUNDEN                   VALUE "Y".
001900     05      GEF-TRACK           PIC X     VALUE "N".
001910          88 TRACK-GEFUNDEN                 VALUE "Y".
001920     05      GEF-STRAT           PIC X     VALUE "N".
001930          88 STRAT-GEFUNDEN                 VALUE "Y".
001940     05      GEF-WTHR            PIC X     VALUE "N".
001950          88 WTHR-GEFUNDEN                  VALUE "Y".
001960     05      FILLER              PIC X(01) VALUE SPACE.
001970*-----------------------------------------------------------------
001980* Bestandstabelle FAHRZEUGE -- Satzbild wie RCCARWC, ueber
001990* Kopiermodul mit geloeschtem Satzkopf in die Tabellenzeile
002000* eingebettet (Ebene 02 traegt die OCCURS-Klausel, die vom
002010* Copy mitgebrachten Ebenen 05/10 bleiben unveraendert)
002020*-----------------------------------------------------------------
002030 01          CAR-TABLE.
002040     02      CAR-TBL-ENTRY OCCURS 200 TIMES
002050                           INDEXED BY CAR-IX.
002060         COPY RCCARWC OF "=RCSLIB"
002070             REPLACING ==01  CAR-RECORD== BY ==   ==.
002080     02      FILLER              PIC X(01) VALUE SPACE.
002090
002100 01          TRACK-TABLE.
002110     02      TRACK-TBL-ENTRY OCCURS 50 TIMES
002120                             INDEXED BY TRACK-IX.
002130         COPY RCTRKWC OF "=RCSLIB"
002140             REPLACING ==01  TRACK-RECORD== BY ==   ==.
002150     02      FILLER              PIC X(01) VALUE SPACE.
002160
002170 01          STRATEGY-TABLE.
002180     02      STRAT-TBL-ENTRY OCCURS 50 TIMES
002190                             INDEXED BY STRAT-IX.
002200         COPY RCSTGWC OF "=RCSLIB"
002210             REPLACING ==01  STRATEGY-RECORD== BY ==   ==.
002220     02      FILLER              PIC X(01) VALUE SPACE.
002230
002240 01          WEATHER-TABLE.
002250     02      WTHR-TBL-ENTRY  OCCURS 20 TIMES
002260                             INDEXED BY WTHR-IX.
002270         COPY RCWTHWC OF "=RCSLIB"
002280             REPLACING ==01  WEATHER-RECORD== BY ==   ==.
002290     02      FILLER              PIC X(01) VALUE SPACE.
002300
002310*-----------------------------------------------------------------
002320* Laufender Leistungs- und Ergebnissatz (einmalig, nicht
002330* tabelliert) fuer die CALL-Schnittstelle der Fachmodule
002340*-----------------------------------------------------------------
002350     COPY    RCPRFWC OF "=RCSLIB".
002360     COPY    RCRESWC OF "=RCSLIB".
002370*-----------------------------------------------------------------
002380* Uebergabebloecke fuer die vier Fachmodule (Satzbild deckt
002390* sich Feld fuer Feld mit deren jeweiligem LINK-CONTROL)
002400*-----------------------------------------------------------------
002410 01          LINK-VAL-CONTROL.
002420     05      LINK-VAL-RC         PIC S9(04) COMP.
002430     05      LINK-VAL-WARN-CNT   PIC 9(02).
002440     05      LINK-VAL-STATUS     PIC X(01).
002450     05      LINK-VAL-ERROR-MSG  PIC X(80).
002460     05      FILLER              PIC X(01) VALUE SPACE.
002470 01          LINK-PRF-CONTROL.
002480     05      LINK-PRF-RC         PIC S9(04) COMP.
002490     05      FILLER              PIC X(01) VALUE SPACE.
002500 01          LINK-SIM-CONTROL.
002510     05      LINK-SIM-TOTAL-LAPS PIC 9(03) COMP.
002520     05      LINK-SIM-RC         PIC S9(04) COMP.
002530     05      FILLER              PIC X(01) VALUE SPACE.
002540 01          LINK-RTG-CONTROL.
002550     05      LINK-RTG-RC         PIC S9(04) COMP.
002560     05      FILLER              PIC X(01) VALUE SPACE.
002570
002580*-----------------------------------------------------------------
002590* Datum-/Uhrzeitfelder fuer Fehlerprotokoll (TAL-Routine)
002600*-----------------------------------------------------------------
002610 01          TAL-TIME.
002620     05      TAL-JHJJMMTT.
002630      10     TAL-JHJJ            PIC S9(04) COMP.
002640      10     TAL-MM              PIC S9(04) COMP.
002650      10     TAL-TT              PIC S9(04) COMP.
002660     05      TAL-HHMI.
002670      10     TAL-HH              PIC S9(04) COMP.
002680      10     TAL-MI              PIC S9(04) COMP.
002690     05      TAL-SS              PIC S9(04) COMP.
002700     05      FILLER              PIC X(01) VALUE SPACE.
002710 01          TAL-TIME-D.
002720     05      TAL-JHJJMMTT.
002730        10   TAL-JHJJ            PIC  9(04).
002740        10   TAL-MM              PIC  9(02).
002750        10   TAL-TT              PIC  9(02).
002760     05      TAL-HHMI.
002770        10   TAL-HH              PIC  9(02).
002780        10   TAL-MI              PIC  9(02).
002790     05      TAL-SS              PIC  9(02).
002800     05      FILLER              PIC X(01) VALUE SPACE.
002810*    ---> Jahr-2000: 4-stelliges Jahr, keine Fensterlogik noetig
002820 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002830     05      TAL-TIME-N12        PIC  9(12).
002840     05      FILLER              PIC X(01) VALUE SPACE.
002850
002860*Fehler-/Statussatz (Haus-Standard, siehe RCERRWC)
002870     COPY    RCERRWC OF "=RCSLIB".
002880
002890******************************************************************
002900* Steuerungs-Section
002910******************************************************************
002920 A100-STEUERUNG SECTION.
002930 A100-00.
002940     IF SHOW-VERSION
002950         DISPLAY K-MODUL " - Vers. A.00.07"
002960         STOP RUN
002970     END-IF
002980
002990     PERFORM B000-VORLAUF
003000     PERFORM B100-VERARBEITUNG
003010     PERFORM B090-ENDE
003020     STOP RUN
003030     .
003040 A100-99.
003050     EXIT.
003060
003070******************************************************************
003080* Vorlauf: Dateien oeffnen, Bestaende laden
003090******************************************************************
003100 B000-VORLAUF SECTION.
003110 B000-00.
003120     PERFORM C000-INIT
003130     OPEN INPUT  CAR-IN
003140     OPEN INPUT  TRACK-IN
003150     OPEN INPUT  STRATEGY-IN
003160     OPEN INPUT  WEATHER-IN
003170     OPEN INPUT  RUN-PARMS-IN
003180     OPEN OUTPUT RESULT-OUT
003190     IF NOT CARIN-OK OR NOT TRACKIN-OK OR NOT STRATIN-OK
003200     OR NOT WTHRIN-OK OR NOT PARMIN-OK OR NOT RESLTOUT-OK
003210        SET PRG-ABBRUCH TO TRUE
003220     ELSE
003230        PERFORM C100-LOAD-CARS
003240        PERFORM C200-LOAD-TRACKS
003250        PERFORM C300-LOAD-STRATEGIES
003260        PERFORM C400-LOAD-WEATHER
003270     END-IF
003280     .
003290 B000-99.
003300     EXIT.
003310
003320******************************************************************
003330* Ende: Dateien schliessen
003340******************************************************************
003350 B090-ENDE SECTION.
003360 B090-00.
003370     CLOSE CAR-IN TRACK-IN STRATEGY-IN WEATHER-IN
003380           RUN-PARMS-IN RESULT-OUT
003390     DISPLAY K-MODUL " LAEUFE=" C4-RUN-CNT
003400             " AKZEPT=" C4-ACC-CNT " ABGELEHNT=" C4-REJ-CNT
003410     IF PRG-ABBRUCH
003420        PERFORM Z002-PROGERR
003430     END-IF
003440     .
003450 B090-99.
003460     EXIT.
003470
003480******************************************************************
003490* Bestand FAHRZEUGE laden (Ende-gesteuerte Leseschleife
003500* nach Hausschema mit GO TO innerhalb des Absatzbereichs)
003510******************************************************************
003520 C100-LOAD-CARS SECTION.
003530 C100-00.
003540     READ CAR-IN
003550         AT END     SET CARIN-EOF TO TRUE
003560         NOT AT END CONTINUE
003570     END-READ
003580     .
003590 C100-10.
003600     IF CARIN-EOF
003610        GO TO C100-99
003620     END-IF
003630     IF C4-CAR-CNT NOT < K-MAX-CAR
003640        DISPLAY K-MODUL " WARNUNG: CARIN-TABELLE VOLL"
003650        GO TO C100-99
003660     END-IF
003670     ADD 1 TO C4-CAR-CNT
003680     SET  CAR-IX TO C4-CAR-CNT
003690     MOVE CAR-IN-REC TO CAR-TBL-ENTRY (CAR-IX)
003700     READ CAR-IN
003710         AT END     SET CARIN-EOF TO TRUE
003720         NOT AT END CONTINUE
003730     END-READ
003740     GO TO C100-10
003750     .
003760 C100-99.
003770     EXIT.
003780
003790******************************************************************
003800* Bestand STRECKEN laden
003810******************************************************************
003820 C200-LOAD-TRACKS SECTION.
003830 C200-00.
003840     READ TRACK-IN
003850         AT END     SET TRACKIN-EOF TO TRUE
003860         NOT AT END CONTINUE
003870     END-READ
003880     .
003890 C200-10.
003900     IF TRACKIN-EOF
003910        GO TO C200-99
003920     END-IF
003930     IF C4-TRACK-CNT NOT < K-MAX-TRACK
003940        DISPLAY K-MODUL " WARNUNG: TRACKIN-TABELLE VOLL"
003950        GO TO C200-99
003960     END-IF
003970     ADD 1 TO C4-TRACK-CNT
003980     SET  TRACK-IX TO C4-TRACK-CNT
003990     MOVE TRACK-IN-REC TO TRACK-TBL-ENTRY (TRACK-IX)
004000     READ TRACK-IN
004010         AT END     SET TRACKIN-EOF TO TRUE
004020         NOT AT END CONTINUE
004030     END-READ
004040     GO TO C200-10
004050     .
004060 C200-99.
004070     EXIT.
004080
004090******************************************************************
004100* Bestand STRATEGIEN laden
004110******************************************************************
004120 C300-LOAD-STRATEGIES SECTION.
004130 C300-00.
004140     READ STRATEGY-IN
004150         AT END     SET STRATIN-EOF TO TRUE
004160         NOT AT END CONTINUE
004170     END-READ
004180     .
004190 C300-10.
004200     IF STRATIN-EOF
004210        GO TO C300-99
004220     END-IF
004230     IF C4-STRAT-CNT NOT < K-MAX-STRAT
004240        DISPLAY K-MODUL " WARNUNG: STRATIN-TABELLE VOLL"
004250        GO TO C300-99
004260     END-IF
004270     ADD 1 TO C4-STRAT-CNT
004280     SET  STRAT-IX TO C4-STRAT-CNT
004290     MOVE STRATEGY-IN-REC TO STRAT-TBL-ENTRY (STRAT-IX)
004300     READ STRATEGY-IN
004310         AT END     SET STRATIN-EOF TO TRUE
004320         NOT AT END CONTINUE
004330     END-READ
004340     GO TO C300-10
004350     .
004360 C300-99.
004370     EXIT.
004380
004390******************************************************************
004400* Bestand WETTERLAGEN laden
004410******************************************************************
004420 C400-LOAD-WEATHER SECTION.
004430 C400-00.
004440     READ WEATHER-IN
004450         AT END     SET WTHRIN-EOF TO TRUE
004460         NOT AT END CONTINUE
004470     END-READ
004480     .
004490 C400-10.
004500     IF WTHRIN-EOF
004510        GO TO C400-99
004520     END-IF
004530     IF C4-WTHR-CNT NOT < K-MAX-WTHR
004540        DISPLAY K-MODUL " WARNUNG: WTHRIN-TABELLE VOLL"
004550        GO TO C400-99
004560     END-IF
004570     ADD 1 TO C4-WTHR-CNT
004580     SET  WTHR-IX TO C4-WTHR-CNT
004590     MOVE WEATHER-IN-REC TO WTHR-TBL-ENTRY (WTHR-IX)
004600     READ WEATHER-IN
004610         AT END     SET WTHRIN-EOF TO TRUE
004620         NOT AT END CONTINUE
004630     END-READ
004640     GO TO C400-10
004650     .
004660 C400-99.
004670     EXIT.
004680
004690******************************************************************
004700* Verarbeitung: ein RUN-PARMS-IN-Satz je Durchlauf, Ende-
004710* gesteuerte Leseschleife ueber GO TO nach Hausschema
004720******************************************************************
004730 B100-VERARBEITUNG SECTION.
004740 B100-00.
004750     IF PRG-ABBRUCH
004760        GO TO B100-99
004770     END-IF
004780     PERFORM D100-READ-PARMS
004790     .
004800 B100-10.
004810     IF PARMIN-EOF
004820        GO TO B100-99
004830     END-IF
004840     PERFORM E100-PROCESS-RUN
004850     PERFORM D100-READ-PARMS
004860     GO TO B100-10
004870     .
004880 B100-99.
004890     EXIT.
004900
004910 D100-READ-PARMS SECTION.
004920 D100-00.
004930     READ RUN-PARMS-IN
004940         AT END
004950            SET PARMIN-EOF TO TRUE
004960         NOT AT END
004970            ADD 1 TO C4-RUN-CNT
004980     END-READ
004990     .
005000 D100-99.
005010     EXIT.
005020
005030******************************************************************
005040* Verarbeitung eines Laufparametersatzes: Zuordnung suchen,
005050* Fachmodule aufrufen, Ergebnissatz schreiben
005060******************************************************************
005070 E100-PROCESS-RUN SECTION.
005080 E100-00.
005090     PERFORM M100-FIND-CAR
005100     PERFORM M200-FIND-TRACK
005110     PERFORM M300-FIND-STRATEGY
005120     PERFORM M400-FIND-WEATHER
005130
005140     INITIALIZE RACE-RESULT-RECORD
005150
005160     IF NOT CAR-GEFUNDEN OR NOT TRACK-GEFUNDEN
005170     OR NOT STRAT-GEFUNDEN OR NOT WTHR-GEFUNDEN
005180        ADD 1 TO C4-REJ-CNT
005190        SET  RES-STATUS-REJECTED TO TRUE
005200        MOVE "Zuordnung zu PARM-RUN-KEY nicht gefunden"
005210                                 TO RES-ERROR-MSG
005220        MOVE PARM-RUN-KEY OF PARMS-IN-REC TO RES-CAR-NAME
005230        WRITE RESULT-OUT-REC FROM RACE-RESULT-RECORD
005240        GO TO E100-99
005250     END-IF
005260
005270     CALL "RCVAL0M" USING CAR-TBL-ENTRY (CAR-IX)
005280                           TRACK-TBL-ENTRY (TRACK-IX)
005290                           STRAT-TBL-ENTRY (STRAT-IX)
005300                           LINK-VAL-CONTROL
005310
005320     MOVE CAR-NAME OF CAR-TBL-ENTRY (CAR-IX)   TO RES-CAR-NAME
005330     MOVE TRACK-NAME OF TRACK-TBL-ENTRY (TRACK-IX)
005340                                                TO RES-TRACK-NAME
005350     MOVE STRAT-TYRE-STRATEGY OF STRAT-TBL-ENTRY (STRAT-IX)
005360                                             TO RES-STRATEGY-NAME
005370
005380     IF LINK-VAL-STATUS = "R"
005390        ADD 1 TO C4-REJ-CNT
005400        SET  RES-STATUS-REJECTED TO TRUE
005410        MOVE LINK-VAL-ERROR-MSG  TO RES-ERROR-MSG
005420     ELSE
005430        ADD 1 TO C4-ACC-CNT
005440        SET  RES-STATUS-ACCEPTED TO TRUE
005450        MOVE LINK-VAL-WARN-CNT   TO RES-WARNING-COUNT
005460        MOVE LINK-VAL-ERROR-MSG  TO RES-ERROR-MSG
005470
005480        CALL "RCPRF0M" USING CAR-TBL-ENTRY (CAR-IX)
005490                              TRACK-TBL-ENTRY (TRACK-IX)
005500                              WTHR-TBL-ENTRY (WTHR-IX)
005510                              PERF-RECORD
005520                              LINK-PRF-CONTROL
005530
005540        MOVE PARM-TOTAL-LAPS OF PARMS-IN-REC
005550                                 TO LINK-SIM-TOTAL-LAPS
005560        CALL "RCSIM0M" USING CAR-TBL-ENTRY (CAR-IX)
005570                              TRACK-TBL-ENTRY (TRACK-IX)
005580                              STRAT-TBL-ENTRY (STRAT-IX)
005590                              WTHR-TBL-ENTRY (WTHR-IX)
005600                              PERF-RECORD
005610                              RACE-RESULT-RECORD
005620                              LINK-SIM-CONTROL
005630
005640* 2000-09-25/gsn PR-4488: RACE-RESULT-RECORD kommt aus RCSIM0M
005650* mit RES-STATUS = "A" unveraendert zurueck (RCSIM0M darf den
005660* vom Aufrufer gefuellten Satz nicht loeschen) -- RCRTG0M sieht
005670* daher hier wie vorgesehen einen angenommenen Lauf und
005680* liefert RES-RACE-TIME/RES-RATING
005690        CALL "RCRTG0M" USING TRACK-TBL-ENTRY (TRACK-IX)
005700                              STRAT-TBL-ENTRY (STRAT-IX)
005710                              WTHR-TBL-ENTRY (WTHR-IX)
005720                              PERF-RECORD
005730                              RACE-RESULT-RECORD
005740                              LINK-RTG-CONTROL
005750     END-IF
005760
005770     WRITE RESULT-OUT-REC FROM RACE-RESULT-RECORD
005780     .
005790 E100-99.
005800     EXIT.
005810
005820******************************************************************
005830* Suchroutinen: linearer Bestandsabgleich (keine Schluessel-
005840* organisation vorgesehen, Bestaende sind klein)
005850******************************************************************
005860 M100-FIND-CAR SECTION.
005870 M100-00.
005880     MOVE "N" TO GEF-CAR
005890     PERFORM M100-10 THRU M100-10-EXIT
005900             VARYING CAR-IX FROM 1 BY 1
005910             UNTIL CAR-IX > C4-CAR-CNT OR CAR-GEFUNDEN
005920     .
005930 M100-99.
005940     EXIT.
005950
005960 M100-10.
005970     IF CAR-ID OF CAR-TBL-ENTRY (CAR-IX) =
005980        PARM-CAR-ID OF PARMS-IN-REC
005990        MOVE "Y" TO GEF-CAR
006000     END-IF
006010     .
006020 M100-10-EXIT.
006030     EXIT.
006040
006050 M200-FIND-TRACK SECTION.
006060 M200-00.
006070     MOVE "N" TO GEF-TRACK
006080     PERFORM M200-10 THRU M200-10-EXIT
006090             VARYING TRACK-IX FROM 1 BY 1
006100             UNTIL TRACK-IX > C4-TRACK-CNT OR TRACK-GEFUNDEN
006110     .
006120 M200-99.
006130     EXIT.
006140
006150 M200-10.
006160     IF TRACK-NAME OF TRACK-TBL-ENTRY (TRACK-IX) =
006170        PARM-TRACK-NAME OF PARMS-IN-REC
006180        MOVE "Y" TO GEF-TRACK
006190     END-IF
006200     .
006210 M200-10-EXIT.
006220     EXIT.
006230
006240* Strategien tragen keinen eigenen Schluessel -- der Reifen-
006250* plan (STRAT-TYRE-STRATEGY) dient ersatzweise als Bezugs-
006260* groesse zur Laufparameterauswahl (Anfo. RQ-133)
006270 M300-FIND-STRATEGY SECTION.
006280 M300-00.
006290     MOVE "N" TO GEF-STRAT
006300     PERFORM M300-10 THRU M300-10-EXIT
006310             VARYING STRAT-IX FROM 1 BY 1
006320             UNTIL STRAT-IX > C4-STRAT-CNT OR STRAT-GEFUNDEN
006330     .
006340 M300-99.
006350     EXIT.
006360
006370 M300-10.
006380     IF STRAT-TYRE-STRATEGY OF STRAT-TBL-ENTRY (STRAT-IX) =
006390        PARM-STRATEGY-ID OF PARMS-IN-REC
006400        MOVE "Y" TO GEF-STRAT
006410     END-IF
006420     .
006430 M300-10-EXIT.
006440     EXIT.
006450
006460 M400-FIND-WEATHER SECTION.
006470 M400-00.
006480     MOVE "N" TO GEF-WTHR
006490     PERFORM M400-10 THRU M400-10-EXIT
006500             VARYING WTHR-IX FROM 1 BY 1
006510             UNTIL WTHR-IX > C4-WTHR-CNT OR WTHR-GEFUNDEN
006520     .
006530 M400-99.
006540     EXIT.
006550
006560 M400-10.
006570     IF WEATHER-CONDITION OF WTHR-TBL-ENTRY (WTHR-IX) =
006580        PARM-WEATHER-COND OF PARMS-IN-REC
006590        MOVE "Y" TO GEF-WTHR
006600     END-IF
006610     .
006620 M400-10-EXIT.
006630     EXIT.
006640
006650******************************************************************
006660* Initialisierung
006670******************************************************************
006680 C000-INIT SECTION.
006690 C000-00.
006700     INITIALIZE SCHALTER
006710     INITIALIZE GEFUNDEN-SCHALTER
006720     .
006730 C000-99.
006740     EXIT.
006750
006760******************************************************************
006770* Programmabbruch-Behandlung
006780******************************************************************
006790 Z002-PROGERR SECTION.
006800 Z002-00.
006810     MOVE 1              TO ERR-STAT
006820     SET  ERROR-KZ-PROGRAMM TO TRUE
006830     MOVE K-MODUL        TO MODUL-NAME
006840     MOVE "PROGRAMMABBRUCH IN RCDRV0O -- DATEIEROEFFNUNG"
006850                         TO ERR-TEXT
006860     PERFORM Z999-ERRLOG
006870     .
006880 Z002-99.
006890     EXIT.
006900
006910 Z999-ERRLOG SECTION.
006920 Z999-00.
006930     PERFORM U200-TIMESTAMP
006940     DISPLAY "RCDRV0O-FEHLER: " ERR-TEXT
006950     INITIALIZE RCS-ERROR
006960     .
006970 Z999-99.
006980     EXIT.
006990
007000******************************************************************
007010* Zeitstempel ueber TAL-Systemroutine
007020******************************************************************
007030 U200-TIMESTAMP SECTION.
007040 U200-00.
007050     ENTER TAL "TIME" USING TAL-TIME
007060     MOVE CORR TAL-TIME  TO TAL-TIME-D
007070     .
007080 U200-99.
007090     EXIT.
