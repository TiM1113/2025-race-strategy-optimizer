000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.       RCRTG0M.
000130 AUTHOR.           H. FELLNER.
000140 INSTALLATION.     RENNSPORT-BATCHSYSTEME.
000150 DATE-WRITTEN.     1990-01-15.
000160 DATE-COMPILED.
000170 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
000180
000190******************************************************************
000200* Letzte Aenderung :: 2000-06-27
000210* Letzte Version   :: A.00.05
000220* Kurzbeschreibung :: Modul RCRTG0M - massgebliche Rennzeit-
000230*                     hochrechnung, Bewertungsklasse und
000240*                     Empfehlungstexte fuer das Ergebnis
000250*-----------------------------------------------------------------
000260* Vers.   | Datum      | von | Kommentar
000270*---------|------------|-----|------------------------------------
000280* A.00.00 | 1990-01-15 | hff | Neuerstellung
000290* A.00.01 | 1990-11-29 | hff | Wetter-/Windzuschlag in R100
000300*         |            |     | aufgenommen
000310* A.00.02 | 1992-05-06 | rlk | Bewertungsklassen R200 nach
000320*         |            |     | Anfo. RQ-118 neu gestaffelt
000330* A.00.03 | 1994-08-19 | hff | Empfehlungstexte R300 erg.
000340*         |            |     | (bisher nur Bewertung allein)
000350* A.00.04 | 1999-03-02 | kbr | JAHR-2000: TAL-TIME auf 4-stell.
000360*         |            |     | Jahr umgestellt (Anfo. Y2K-004)
000370* A.00.05 | 2000-06-27 | gsn | FEHLERKORREKTUR PR-4488: Kopf-
000380*         |            |     | kommentar behauptete faelschlich,
000390*         |            |     | die Empfehlungstexte wuerden in
000400*         |            |     | RES-ERROR-MSG abgelegt -- R300
000410*         |            |     | schreibt sie schon immer nur auf
000420*         |            |     | SYSOUT. Kommentar richtiggestellt
000430*-----------------------------------------------------------------
000440* Programmbeschreibung
000450* --------------------
000460* Bildet aus der Rundenzeitschaetzung, Boxenstoppzahl, Tank-
000470* strategie, Wetterlage und Streckenschwierigkeit die fuer
000480* den Ergebnissatz massgebliche Gesamtrennzeit, leitet daraus
000490* die Bewertungsklasse (Zeit je Streckenkilometer) ab und
000500* gibt bis zu vier Empfehlungstexte als Protokollzeilen auf
000510* SYSOUT aus (kein Feld im Ergebnissatz dafuer vorgesehen). Die
000520* rundenweise Zufallsstreuung des interaktiven Systems entfaellt
000530* im Batch (Anfo. RQ-233) -- die Hochrechnung bleibt reprodu-
000540* zierbar.
000550******************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     SWITCH-15 IS ANZEIGE-VERSION
000610         ON STATUS IS SHOW-VERSION
000620     CLASS ALPHNUM IS "0123456789"
000630                      "abcdefghijklmnopqrstuvwxyz"
000640                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710
000720 WORKING-STORAGE SECTION.
000730*-----------------------------------------------------------------
000740* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000750*-----------------------------------------------------------------
000760 01          COMP-FELDER.
000770     05      C4-ANZ              PIC S9(04) COMP.
000780     05      C4-EMPF-IX          PIC S9(04) COMP.
000790     05      C4-X.
000800      10                         PIC X VALUE LOW-VALUE.
000810      10     C4-X2               PIC X.
000820     05      C4-NUM REDEFINES C4-X
000830                                 PIC S9(04) COMP.
000840     05      FILLER              PIC X(01) VALUE SPACE.
000850*-----------------------------------------------------------------
000860* Felder mit konstantem Inhalt: Praefix K
000870*-----------------------------------------------------------------
000880 01          KONSTANTE-FELDER.
000890     05      K-MODUL             PIC X(08) VALUE "RCRTG0M".
000900     05      FILLER              PIC X(01) VALUE SPACE.
000910*-----------------------------------------------------------------
000920* Conditional-Felder
000930*-----------------------------------------------------------------
000940 01          SCHALTER.
000950     05      FILE-STATUS         PIC X(02) VALUE SPACES.
000960          88 FILE-OK                        VALUE "00".
000970          88 FILE-NOK                        VALUE "01" THRU "99".
000980     05      REC-STAT REDEFINES  FILE-STATUS.
000990         10  FILE-STATUS1        PIC X.
001000         10                      PIC X.
001010     05      PRG-STATUS          PIC 9     VALUE ZERO.
001020          88 PRG-OK                         VALUE ZERO.
001030          88 PRG-ABBRUCH                    VALUE 2.
001040     05      FILLER              PIC X(01) VALUE SPACE.
001050*-----------------------------------------------------------------
001060* Empfehlungstabelle: bis zu 4 Empfehlungstexte
001070*-----------------------------------------------------------------
001080 01          EMPFEHLUNGS-TABELLE.
001090     05      EMPFEHLUNG OCCURS 4 TIMES
001100                        INDEXED BY EMPF-IX
001110                        PIC X(60) VALUE SPACES.
001120     05      FILLER              PIC X(01) VALUE SPACE.
001130*-----------------------------------------------------------------
001140* Arbeitsfelder: Praefix W
001150*-----------------------------------------------------------------
001160 01          WORK-FELDER.
001170     05      W-RACE-TIME-CALC    PIC 9(6)V9(2)  COMP-3.
001180     05      W-TIME-PER-KM       PIC 9(3)V9(3)  COMP-3.
001190     05      FILLER              PIC X(01) VALUE SPACE.
001200
001210*-----------------------------------------------------------------
001220* Datum-/Uhrzeitfelder fuer Fehlerprotokoll (TAL-Routine)
001230*-----------------------------------------------------------------
001240 01          TAL-TIME.
001250     05      TAL-JHJJMMTT.
001260      10     TAL-JHJJ            PIC S9(04) COMP.
001270      10     TAL-MM              PIC S9(04) COMP.
001280      10     TAL-TT              PIC S9(04) COMP.
001290     05      TAL-HHMI.
001300      10     TAL-HH              PIC S9(04) COMP.
001310      10     TAL-MI              PIC S9(04) COMP.
001320     05      TAL-SS              PIC S9(04) COMP.
001330     05      FILLER              PIC X(01) VALUE SPACE.
001340 01          TAL-TIME-D.
001350     05      TAL-JHJJMMTT.
001360        10   TAL-JHJJ            PIC  9(04).
001370        10   TAL-MM              PIC  9(02).
001380        10   TAL-TT              PIC  9(02).
001390     05      TAL-HHMI.
001400        10   TAL-HH              PIC  9(02).
001410        10   TAL-MI              PIC  9(02).
001420     05      TAL-SS              PIC  9(02).
001430     05      FILLER              PIC X(01) VALUE SPACE.
001440*    ---> Jahr-2000: 4-stelliges Jahr, keine Fensterlogik noetig
001450 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001460     05      TAL-TIME-N12        PIC  9(12).
001470     05      FILLER              PIC X(01) VALUE SPACE.
001480
001490*Fehler-/Statussatz (Haus-Standard, siehe RCERRWC)
001500     COPY    RCERRWC OF "=RCSLIB".
001510
001520 LINKAGE SECTION.
001530*Uebergabe: STRECKEN-, STRATEGIE-, WETTER- und Leistungssatz
001540*sowie der bereits von RCVAL0M/RCPRF0M/RCSIM0M vorbefuellte
001550*Ergebnissatz
001560     COPY    RCTRKWC OF "=RCSLIB".
001570     COPY    RCSTGWC OF "=RCSLIB".
001580     COPY    RCWTHWC OF "=RCSLIB".
001590     COPY    RCPRFWC OF "=RCSLIB".
001600     COPY    RCRESWC OF "=RCSLIB".
001610 01          LINK-CONTROL.
001620     05      LINK-RC             PIC S9(04) COMP.
001630     05      FILLER              PIC X(01) VALUE SPACE.
001640
001650 PROCEDURE DIVISION USING TRACK-RECORD
001660                          STRATEGY-RECORD
001670                          WEATHER-RECORD
001680                          PERF-RECORD
001690                          RACE-RESULT-RECORD
001700                          LINK-CONTROL.
001710******************************************************************
001720* Steuerungs-Section
001730******************************************************************
001740 A100-STEUERUNG SECTION.
001750 A100-00.
001760     IF SHOW-VERSION
001770         DISPLAY K-MODUL " - Vers. A.00.04"
001780         STOP RUN
001790     END-IF
001800
001810     PERFORM B000-VORLAUF
001820     PERFORM B100-VERARBEITUNG
001830     PERFORM B090-ENDE
001840     EXIT PROGRAM
001850     .
001860 A100-99.
001870     EXIT.
001880
001890 B000-VORLAUF SECTION.
001900 B000-00.
001910     PERFORM C000-INIT
001920     .
001930 B000-99.
001940     EXIT.
001950
001960 B090-ENDE SECTION.
001970 B090-00.
001980     IF PRG-ABBRUCH
001990        MOVE 9999          TO LINK-RC
002000        PERFORM Z002-PROGERR
002010     END-IF
002020     .
002030 B090-99.
002040     EXIT.
002050
002060******************************************************************
002070* Verarbeitung - Hochrechnung, Bewertung, Empfehlungen
002080******************************************************************
002090 B100-VERARBEITUNG SECTION.
002100 B100-00.
002110     IF RES-STATUS-ACCEPTED
002120        PERFORM R100-RACETIME-PROJECTION
002130        PERFORM R200-RATING-CLASS
002140        PERFORM R300-RECOMMENDATIONS
002150     END-IF
002160     MOVE ZERO TO LINK-RC
002170     .
002180 B100-99.
002190     EXIT.
002200******************************************************************
002210* Rennzeithochrechnung: massgeblicher RES-RACE-TIME-Wert fuer
002220* den Ergebnissatz -- ausgehend von der Rundenzeitschaetzung,
002230* Boxenstopp-, Tank-, Wetter- und Streckenzuschlaege sequen-
002240* tiell angewandt (Anfo. RQ-118); die rundenweise Zufalls-
002250* streuung des interaktiven Systems entfaellt (Anfo. RQ-233)
002260******************************************************************
002270 R100-RACETIME-PROJECTION SECTION.
002280 R100-00.
002290     MOVE PERF-LAP-TIME TO W-RACE-TIME-CALC
002300
002310     IF STRAT-PIT-STOPS > 0
002320        COMPUTE W-RACE-TIME-CALC =
002330                W-RACE-TIME-CALC + STRAT-PIT-STOPS * 25.0
002340     END-IF
002350
002360     EVALUATE TRUE
002370        WHEN STRAT-FUEL-LIGHT
002380           COMPUTE W-RACE-TIME-CALC = W-RACE-TIME-CALC * 0.95
002390        WHEN STRAT-FUEL-HEAVY
002400           COMPUTE W-RACE-TIME-CALC = W-RACE-TIME-CALC * 1.08
002410        WHEN OTHER
002420*          Tankstrategie Medium -> Faktor 1.0, keine Aenderung
002430           CONTINUE
002440     END-EVALUATE
002450
002460     IF WEATHER-RAIN-INTENSITY > 0
002470        COMPUTE W-RACE-TIME-CALC = W-RACE-TIME-CALC *
002480                (1 + WEATHER-RAIN-INTENSITY * 0.02)
002490     END-IF
002500     IF WEATHER-WIND-SPEED > 30
002510        COMPUTE W-RACE-TIME-CALC = W-RACE-TIME-CALC * 1.03
002520     END-IF
002530     IF TRACK-DIFF-HARD
002540        COMPUTE W-RACE-TIME-CALC = W-RACE-TIME-CALC * 1.1
002550     ELSE
002560        IF TRACK-DIFF-EASY
002570           COMPUTE W-RACE-TIME-CALC = W-RACE-TIME-CALC * 0.95
002580        END-IF
002590     END-IF
002600     COMPUTE RES-RACE-TIME ROUNDED = W-RACE-TIME-CALC
002610     .
002620 R100-99.
002630     EXIT.
002640
002650******************************************************************
002660* Bewertungsklasse nach Zeit je Streckenkilometer
002670******************************************************************
002680 R200-RATING-CLASS SECTION.
002690 R200-00.
002700     COMPUTE W-TIME-PER-KM = RES-RACE-TIME / TRACK-LENGTH
002710     EVALUATE TRUE
002720        WHEN W-TIME-PER-KM < 8.0
002730           MOVE "Excellent"         TO RES-RATING
002740        WHEN W-TIME-PER-KM < 10.0
002750           MOVE "Very Good"         TO RES-RATING
002760        WHEN W-TIME-PER-KM < 12.0
002770           MOVE "Good"              TO RES-RATING
002780        WHEN W-TIME-PER-KM < 15.0
002790           MOVE "Average"           TO RES-RATING
002800        WHEN OTHER
002810           MOVE "Needs Improvement" TO RES-RATING
002820     END-EVALUATE
002830     .
002840 R200-99.
002850     EXIT.
002860
002870******************************************************************
002880* Empfehlungstexte: jede Bedingung unabhaengig geprueft, alle
002890* zutreffenden werden ausgegeben; trifft keine zu, ergeht ein
002900* einzelner Hinweis "gut abgestimmt".  Die Texte werden nicht
002910* im Ergebnissatz mitgefuehrt (kein Feld dafuer vorgesehen),
002920* sondern als Protokollzeilen auf SYSOUT ausgegeben
002930******************************************************************
002940 R300-RECOMMENDATIONS SECTION.
002950 R300-00.
002960     MOVE ZERO   TO C4-EMPF-IX
002970     MOVE SPACES TO EMPFEHLUNGS-TABELLE
002980
002990     IF PERF-TOP-SPEED < 180
003000        ADD 1 TO C4-EMPF-IX
003010        SET  EMPF-IX TO C4-EMPF-IX
003020        MOVE "Erwaege Aero-Kit mit geringerem Luftwiderstand"
003030                                 TO EMPFEHLUNG (EMPF-IX)
003040     END-IF
003050     IF PERF-CORNERING < 5 AND TRACK-CORNERS > 15
003060        ADD 1 TO C4-EMPF-IX
003070        SET  EMPF-IX TO C4-EMPF-IX
003080        MOVE "Erwaege Aero-Kit mit hoeherem Abtrieb"
003090                                 TO EMPFEHLUNG (EMPF-IX)
003100     END-IF
003110     IF PERF-FUEL-CONSUMPTION > 15.0 AND STRAT-PIT-STOPS = 0
003120        ADD 1 TO C4-EMPF-IX
003130        SET  EMPF-IX TO C4-EMPF-IX
003140        MOVE "Erwaege einen zusaetzlichen Boxenstopp"
003150                                 TO EMPFEHLUNG (EMPF-IX)
003160     END-IF
003170     IF STRAT-PIT-STOPS > 2 AND TRACK-LENGTH < 4.0
003180        ADD 1 TO C4-EMPF-IX
003190        SET  EMPF-IX TO C4-EMPF-IX
003200        MOVE "Erwaege weniger Boxenstopps"
003210                                 TO EMPFEHLUNG (EMPF-IX)
003220     END-IF
003230
003240     IF C4-EMPF-IX = ZERO
003250        MOVE 1 TO C4-EMPF-IX
003260        MOVE "Fahrzeug/Strecke/Strategie sind gut abgestimmt"
003270                                 TO EMPFEHLUNG (1)
003280     END-IF
003290
003300     PERFORM R300-10 THRU R300-10-EXIT
003310             VARYING EMPF-IX FROM 1 BY 1
003320             UNTIL EMPF-IX > C4-EMPF-IX
003330     .
003340 R300-99.
003350     EXIT.
003360
003370 R300-10.
003380     DISPLAY "RCRTG0M-HINWEIS: " EMPFEHLUNG (EMPF-IX)
003390     .
003400 R300-10-EXIT.
003410     EXIT.
003420
003430******************************************************************
003440* Initialisierung
003450******************************************************************
003460 C000-INIT SECTION.
003470 C000-00.
003480     INITIALIZE SCHALTER
003490     INITIALIZE LINK-CONTROL
003500     .
003510 C000-99.
003520     EXIT.
003530
003540******************************************************************
003550* Programmabbruch-Behandlung
003560******************************************************************
003570 Z002-PROGERR SECTION.
003580 Z002-00.
003590     MOVE 1              TO ERR-STAT
003600     SET  ERROR-KZ-PROGRAMM TO TRUE
003610     MOVE K-MODUL        TO MODUL-NAME
003620     MOVE "PROGRAMMABBRUCH IN RCRTG0M" TO ERR-TEXT
003630     PERFORM Z999-ERRLOG
003640     .
003650 Z002-99.
003660     EXIT.
003670
003680 Z999-ERRLOG SECTION.
003690 Z999-00.
003700     PERFORM U200-TIMESTAMP
003710     DISPLAY "RCRTG0M-FEHLER: " ERR-TEXT
003720     INITIALIZE RCS-ERROR
003730     .
003740 Z999-99.
003750     EXIT.
003760
003770******************************************************************
003780* Zeitstempel ueber TAL-Systemroutine
003790******************************************************************
003800 U200-TIMESTAMP SECTION.
003810 U200-00.
003820     ENTER TAL "TIME" USING TAL-TIME
003830     MOVE CORR TAL-TIME  TO TAL-TIME-D
003840     .
003850 U200-99.
003860     EXIT.
