000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.       RCVAL0M.
000130 AUTHOR.           H. FELLNER.
000140 INSTALLATION.     RENNSPORT-BATCHSYSTEME.
000150 DATE-WRITTEN.     1988-05-11.
000160 DATE-COMPILED.
000170 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
000180
000190******************************************************************
000200* Letzte Aenderung :: 2000-08-14
000210* Letzte Version   :: A.00.06
000220* Kurzbeschreibung :: Modul RCVAL0M - Pruefung FAHRZEUG,
000230*                     STRECKE und STRATEGIE gegen die festen
000240*                     technischen Grenzwerte des Rennstalls
000250*-----------------------------------------------------------------
000260* Vers.   | Datum      | von | Kommentar
000270*---------|------------|-----|------------------------------------
000280* A.00.00 | 1988-05-11 | hff | Neuerstellung
000290* A.00.01 | 1989-02-20 | hff | Grenzwertpruefung Reifen/Aero
000300*         |            |     | (fehlende Bauteile) erg.
000310* A.00.02 | 1991-09-03 | rlk | V400 Kreuzpruefung Motor/Strecke
000320*         |            |     | neu aufgenommen (Anfo. RQ-118)
000330* A.00.03 | 1994-01-17 | hff | Warnungszaehler LINK-WARNING-
000340*         |            |     | COUNT statt Klartextliste (Platz)
000350* A.00.04 | 1998-11-30 | kbr | JAHR-2000: TAL-TIME auf 4-stelliges
000360*         |            |     | Jahr umgestellt (Anfo. Y2K-004)
000370* A.00.05 | 1998-11-30 | kbr | Kommentare Y2K-Pruefung ergaenzt
000380* A.00.06 | 2000-08-14 | gsn | Fehlermeldungstexte V100-V300 nach
000390*         |            |     | Reklamation Fachabteilung verein-
000400*         |            |     | heitlicht, keine fachl. Aenderung
000410*         |            |     | (Anfo. PR-4502)
000420*-----------------------------------------------------------------
000430* Programmbeschreibung
000440* --------------------
000450* Prueft einen angelieferten Fahrzeug-/Strecken-/Strategie-
000460* Satz gegen die in K-xxx hinterlegten Grenzwerte. Liefert bei
000470* Verstoss LINK-STATUS = "R" und die erste verletzte Regel in
000480* LINK-ERROR-MSG, sonst LINK-STATUS = "A" und die Anzahl
000490* nicht-fataler Warnungen in LINK-WARNING-COUNT zurueck.
000500******************************************************************
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     SWITCH-15 IS ANZEIGE-VERSION
000560         ON STATUS IS SHOW-VERSION
000570     CLASS ALPHNUM IS "0123456789"
000580                      "abcdefghijklmnopqrstuvwxyz"
000590                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660
000670 WORKING-STORAGE SECTION.
000680*-----------------------------------------------------------------
000690* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000700*-----------------------------------------------------------------
000710 01          COMP-FELDER.
000720     05      C4-ANZ              PIC S9(04) COMP.
000730     05      C4-WARN-COUNT       PIC S9(04) COMP.
000740     05      C4-PTR              PIC S9(04) COMP.
000750     05      C4-LEN              PIC S9(04) COMP.
000760     05      C4-X.
000770      10                         PIC X VALUE LOW-VALUE.
000780      10     C4-X2               PIC X.
000790     05      C4-NUM REDEFINES C4-X
000800                                 PIC S9(04) COMP.
000810     05      C9-TOTAL-WEIGHT     PIC S9(09) COMP.
000820     05      FILLER              PIC X(01) VALUE SPACE.
000830*-----------------------------------------------------------------
000840* Felder mit konstantem Inhalt: Praefix K
000850*-----------------------------------------------------------------
000860 01          KONSTANTE-FELDER.
000870     05      K-MODUL             PIC X(08) VALUE "RCVAL0M".
000880     05      K-MIN-WEIGHT        PIC 9(4)V9(1) COMP-3
000890                                           VALUE 500.0.
000900     05      K-MAX-WEIGHT        PIC 9(4)V9(1) COMP-3
000910                                           VALUE 1500.0.
000920     05      K-WARN-TOT-WEIGHT   PIC 9(4)V9(1) COMP-3
000930                                           VALUE 1700.0.
000940     05      K-MIN-POWER         PIC 9(03)     VALUE 100.
000950     05      K-MAX-POWER         PIC 9(03)     VALUE 500.
000960     05      K-MIN-LENGTH        PIC 9(2)V9(1) COMP-3
000970                                           VALUE 1.0.
000980     05      K-MAX-LENGTH        PIC 9(2)V9(1) COMP-3
000990                                           VALUE 10.0.
001000     05      K-MIN-CORNERS       PIC 9(02)     VALUE 05.
001010     05      K-MAX-CORNERS       PIC 9(02)     VALUE 25.
001020     05      FILLER              PIC X(01) VALUE SPACE.
001030*-----------------------------------------------------------------
001040* Conditional-Felder
001050*-----------------------------------------------------------------
001060 01          SCHALTER.
001070     05      FILE-STATUS         PIC X(02) VALUE SPACES.
001080          88 FILE-OK                        VALUE "00".
001090          88 FILE-NOK                        VALUE "01" THRU "99".
001100     05      REC-STAT REDEFINES  FILE-STATUS.
001110         10  FILE-STATUS1        PIC X.
001120         10                      PIC X.
001130     05      PRG-STATUS          PIC 9     VALUE ZERO.
001140          88 PRG-OK                         VALUE ZERO.
001150          88 PRG-ABBRUCH                    VALUE 2.
001160     05      REJECT-FLAG         PIC 9     VALUE ZERO.
001170          88 REJECT-NO                      VALUE ZERO.
001180          88 REJECT-YES                     VALUE 1.
001190     05      FILLER              PIC X(01) VALUE SPACE.
001200*-----------------------------------------------------------------
001210* Arbeitsfelder: Praefix W
001220*-----------------------------------------------------------------
001230 01          WORK-FELDER.
001240     05      W-DENSITY           PIC 9(2)V9(2) COMP-3.
001250     05      W-ERR-TEXT          PIC X(60) VALUE SPACES.
001260     05      FILLER              PIC X(01) VALUE SPACE.
001270*-----------------------------------------------------------------
001280* Datum-/Uhrzeitfelder fuer Fehlerprotokoll (TAL-Routine)
001290*-----------------------------------------------------------------
001300 01          TAL-TIME.
001310     05      TAL-JHJJMMTT.
001320      10     TAL-JHJJ            PIC S9(04) COMP.
001330      10     TAL-MM              PIC S9(04) COMP.
001340      10     TAL-TT              PIC S9(04) COMP.
001350     05      TAL-HHMI.
001360      10     TAL-HH              PIC S9(04) COMP.
001370      10     TAL-MI              PIC S9(04) COMP.
001380     05      TAL-SS              PIC S9(04) COMP.
001390     05      FILLER              PIC X(01) VALUE SPACE.
001400 01          TAL-TIME-D.
001410     05      TAL-JHJJMMTT.
001420        10   TAL-JHJJ            PIC  9(04).
001430        10   TAL-MM              PIC  9(02).
001440        10   TAL-TT              PIC  9(02).
001450     05      TAL-HHMI.
001460        10   TAL-HH              PIC  9(02).
001470        10   TAL-MI              PIC  9(02).
001480     05      TAL-SS              PIC  9(02).
001490     05      FILLER              PIC X(01) VALUE SPACE.
001500*    ---> Jahr-2000: 4-stelliges Jahr, keine Fensterlogik noetig
001510 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001520     05      TAL-TIME-N12        PIC  9(12).
001530     05      FILLER              PIC X(01) VALUE SPACE.
001540
001550*Fehler-/Statussatz (Haus-Standard, siehe RCERRWC)
001560     COPY    RCERRWC OF "=RCSLIB".
001570
001580 LINKAGE SECTION.
001590*Uebergabe: FAHRZEUG-, STRECKEN- und STRATEGIESATZ
001600     COPY    RCCARWC OF "=RCSLIB".
001610     COPY    RCTRKWC OF "=RCSLIB".
001620     COPY    RCSTGWC OF "=RCSLIB".
001630*Rueckgabefeld an Aufrufer (Treiber RCDRV0O)
001640 01          LINK-CONTROL.
001650     05      LINK-RC             PIC S9(04) COMP.
001660*        0    = OK (ACCEPT)
001670*        4    = OK mit Warnungen (ACCEPT)
001680*        8    = ABGELEHNT (REJECT)
001690*        9999 = Programmabbruch
001700     05      LINK-WARNING-COUNT  PIC 9(02).
001710     05      LINK-STATUS         PIC X(01).
001720     05      LINK-ERROR-MSG      PIC X(80).
001730     05      FILLER              PIC X(01) VALUE SPACE.
001740
001750 PROCEDURE DIVISION USING CAR-RECORD
001760                          TRACK-RECORD
001770                          STRATEGY-RECORD
001780                          LINK-CONTROL.
001790******************************************************************
001800* Steuerungs-Section
001810******************************************************************
001820 A100-STEUERUNG SECTION.
001830 A100-00.
001840     IF SHOW-VERSION
001850         DISPLAY K-MODUL " - Vers. A.00.05"
001860         STOP RUN
001870     END-IF
001880
001890     PERFORM B000-VORLAUF
001900     PERFORM B100-VERARBEITUNG
001910     PERFORM B090-ENDE
001920     EXIT PROGRAM
001930     .
001940 A100-99.
001950     EXIT.
001960
001970******************************************************************
001980* Vorlauf
001990******************************************************************
002000 B000-VORLAUF SECTION.
002010 B000-00.
002020     PERFORM C000-INIT
002030     .
002040 B000-99.
002050     EXIT.
002060
002070******************************************************************
002080* Ende
002090******************************************************************
002100 B090-ENDE SECTION.
002110 B090-00.
002120     IF PRG-ABBRUCH
002130        DISPLAY "   >>> ABBRUCH !!! <<< aus >",
002140                K-MODUL, "<"
002150        MOVE 9999          TO LINK-RC
002160        PERFORM Z002-PROGERR
002170     END-IF
002180     .
002190 B090-99.
002200     EXIT.
002210
002220******************************************************************
002230* Verarbeitung - Ablaufsteuerung der drei Einzelpruefungen
002240* und der Kreuzpruefung; jeder Fehler in einer Stufe bricht
002250* die Weiterpruefung sofort ab (validate-race-setup)
002260******************************************************************
002270 B100-VERARBEITUNG SECTION.
002280 B100-00.
002290     PERFORM V100-VALIDATE-CAR
002300     IF REJECT-YES
002310        GO TO B100-90
002320     END-IF
002330
002340     PERFORM V200-VALIDATE-TRACK
002350     IF REJECT-YES
002360        GO TO B100-90
002370     END-IF
002380
002390     PERFORM V300-VALIDATE-STRATEGY
002400     IF REJECT-YES
002410        GO TO B100-90
002420     END-IF
002430
002440     PERFORM V400-CROSS-CHECK
002450
002460 B100-90.
002470     MOVE C4-WARN-COUNT  TO LINK-WARNING-COUNT
002480     IF REJECT-YES
002490        MOVE "R"         TO LINK-STATUS
002500        MOVE 8           TO LINK-RC
002510     ELSE
002520        MOVE "A"         TO LINK-STATUS
002530        IF C4-WARN-COUNT > ZERO
002540           MOVE 4        TO LINK-RC
002550        ELSE
002560           MOVE ZERO     TO LINK-RC
002570        END-IF
002580     END-IF
002590     .
002600 B100-99.
002610     EXIT.
002620
002630******************************************************************
002640* V100 - Pruefung FAHRZEUG (validate-car)
002650******************************************************************
002660 V100-VALIDATE-CAR SECTION.
002670 V100-00.
002680     IF CAR-WEIGHT NOT > ZERO
002690        MOVE "Car weight must be positive"
002700                           TO W-ERR-TEXT
002710        PERFORM V900-ADD-ERROR
002720     ELSE
002730        IF CAR-WEIGHT < K-MIN-WEIGHT
002740           MOVE "Car weight below minimum of 500.0 kg"
002750                           TO W-ERR-TEXT
002760           PERFORM V900-ADD-ERROR
002770        ELSE
002780           IF CAR-WEIGHT > K-MAX-WEIGHT
002790              MOVE "Car weight exceeds maximum of 1500.0 kg"
002800                           TO W-ERR-TEXT
002810              PERFORM V900-ADD-ERROR
002820           END-IF
002830        END-IF
002840     END-IF
002850
002860     IF ENGINE-IS-PRESENT
002870        CONTINUE
002880     ELSE
002890        MOVE "Car is missing an engine" TO W-ERR-TEXT
002900        PERFORM V900-ADD-ERROR
002910     END-IF
002920     IF FRONT-TYRE-IS-PRESENT
002930        CONTINUE
002940     ELSE
002950        MOVE "Car is missing a front tyre" TO W-ERR-TEXT
002960        PERFORM V900-ADD-ERROR
002970     END-IF
002980     IF REAR-TYRE-IS-PRESENT
002990        CONTINUE
003000     ELSE
003010        MOVE "Car is missing a rear tyre" TO W-ERR-TEXT
003020        PERFORM V900-ADD-ERROR
003030     END-IF
003040     IF AEROKIT-IS-PRESENT
003050        CONTINUE
003060     ELSE
003070        MOVE "Car is missing an aero kit" TO W-ERR-TEXT
003080        PERFORM V900-ADD-ERROR
003090     END-IF
003100
003110     IF ENGINE-IS-PRESENT
003120        IF ENGINE-POWER < K-MIN-POWER
003130        OR ENGINE-POWER > K-MAX-POWER
003140           MOVE "Engine power out of range (100-500 HP)"
003150                           TO W-ERR-TEXT
003160           PERFORM V900-ADD-ERROR
003170        END-IF
003180        IF ENGINE-WEIGHT NOT > ZERO
003190           MOVE "Engine weight must be positive"
003200                           TO W-ERR-TEXT
003210           PERFORM V900-ADD-ERROR
003220        END-IF
003230     END-IF
003240
003250     IF CAR-NAME = SPACES
003260        ADD 1 TO C4-WARN-COUNT
003270     END-IF
003280
003290     IF ENGINE-IS-PRESENT
003300        ADD CAR-WEIGHT ENGINE-WEIGHT
003310            GIVING C9-TOTAL-WEIGHT
003320        IF C9-TOTAL-WEIGHT > K-WARN-TOT-WEIGHT
003330           ADD 1 TO C4-WARN-COUNT
003340        END-IF
003350     END-IF
003360     .
003370 V100-99.
003380     EXIT.
003390
003400******************************************************************
003410* V200 - Pruefung STRECKE (validate-track)
003420******************************************************************
003430 V200-VALIDATE-TRACK SECTION.
003440 V200-00.
003450     IF TRACK-LENGTH NOT > ZERO
003460        MOVE "Track length must be positive"
003470                           TO W-ERR-TEXT
003480        PERFORM V900-ADD-ERROR
003490     ELSE
003500        IF TRACK-LENGTH < K-MIN-LENGTH
003510           MOVE "Track length below minimum of 1.0 km"
003520                           TO W-ERR-TEXT
003530           PERFORM V900-ADD-ERROR
003540        ELSE
003550           IF TRACK-LENGTH > K-MAX-LENGTH
003560              MOVE "Track length exceeds maximum of 10 km"
003570                           TO W-ERR-TEXT
003580              PERFORM V900-ADD-ERROR
003590           END-IF
003600        END-IF
003610     END-IF
003620
003630     IF TRACK-CORNERS < K-MIN-CORNERS
003640     OR TRACK-CORNERS > K-MAX-CORNERS
003650        MOVE "Track corner count out of range (5-25)"
003660                           TO W-ERR-TEXT
003670        PERFORM V900-ADD-ERROR
003680     END-IF
003690
003700     IF TRACK-DIFFICULTY = SPACES
003710        MOVE "Track difficulty must not be blank"
003720                           TO W-ERR-TEXT
003730        PERFORM V900-ADD-ERROR
003740     ELSE
003750        IF TRACK-DIFF-EASY OR TRACK-DIFF-MEDIUM
003760        OR TRACK-DIFF-HARD
003770           CONTINUE
003780        ELSE
003790           MOVE "Track difficulty must be Easy/Medium/Hard"
003800                           TO W-ERR-TEXT
003810           PERFORM V900-ADD-ERROR
003820        END-IF
003830     END-IF
003840
003850     IF TRACK-NAME = SPACES
003860        ADD 1 TO C4-WARN-COUNT
003870     END-IF
003880
003890     IF TRACK-LENGTH > ZERO AND TRACK-CORNERS > ZERO
003900        DIVIDE TRACK-CORNERS BY TRACK-LENGTH
003910               GIVING W-DENSITY ROUNDED
003920        IF W-DENSITY > 8.0 OR W-DENSITY < 1.0
003930           ADD 1 TO C4-WARN-COUNT
003940        END-IF
003950     END-IF
003960     .
003970 V200-99.
003980     EXIT.
003990
004000******************************************************************
004010* V300 - Pruefung STRATEGIE (validate-strategy)
004020******************************************************************
004030 V300-VALIDATE-STRATEGY SECTION.
004040 V300-00.
004050     IF STRAT-PIT-STOPS > 4
004060        MOVE "Pit stop count out of range (0-4)"
004070                           TO W-ERR-TEXT
004080        PERFORM V900-ADD-ERROR
004090     END-IF
004100
004110     IF STRAT-FUEL-STRATEGY = SPACES
004120        MOVE "Fuel strategy must not be blank"
004130                           TO W-ERR-TEXT
004140        PERFORM V900-ADD-ERROR
004150     ELSE
004160        IF STRAT-FUEL-LIGHT OR STRAT-FUEL-MEDIUM
004170        OR STRAT-FUEL-HEAVY
004180           CONTINUE
004190        ELSE
004200           MOVE "Fuel strategy must be Light/Medium/Heavy"
004210                           TO W-ERR-TEXT
004220           PERFORM V900-ADD-ERROR
004230        END-IF
004240     END-IF
004250
004260     IF STRAT-PIT-STOPS = ZERO AND STRAT-FUEL-LIGHT
004270        MOVE "Zero pit stops with Light fuel not feasible"
004280                           TO W-ERR-TEXT
004290        PERFORM V900-ADD-ERROR
004300     END-IF
004310
004320     IF TRACK-LENGTH > 6.0 AND STRAT-PIT-STOPS = ZERO
004330        ADD 1 TO C4-WARN-COUNT
004340     END-IF
004350     IF TRACK-LENGTH < 3.0 AND STRAT-PIT-STOPS > 2
004360        ADD 1 TO C4-WARN-COUNT
004370     END-IF
004380     IF STRAT-PIT-STOPS NOT < 3 AND STRAT-FUEL-HEAVY
004390        ADD 1 TO C4-WARN-COUNT
004400     END-IF
004410     IF TRACK-DIFF-HARD AND STRAT-PIT-STOPS = ZERO
004420        ADD 1 TO C4-WARN-COUNT
004430     END-IF
004440     IF STRAT-TYRE-STRATEGY = SPACES
004450        ADD 1 TO C4-WARN-COUNT
004460     END-IF
004470
004480     IF STRAT-EST-RACE-TIME NOT > ZERO
004490        ADD 1 TO C4-WARN-COUNT
004500     ELSE
004510        IF STRAT-EST-RACE-TIME < 30.0
004520           ADD 1 TO C4-WARN-COUNT
004530        ELSE
004540           IF STRAT-EST-RACE-TIME > 180.0
004550              ADD 1 TO C4-WARN-COUNT
004560           END-IF
004570        END-IF
004580     END-IF
004590     .
004600 V300-99.
004610     EXIT.
004620
004630******************************************************************
004640* V400 - Kreuzpruefung Motor/Strecke (Anfo. RQ-118)
004650******************************************************************
004660 V400-CROSS-CHECK SECTION.
004670 V400-00.
004680     IF ENGINE-POWER < 150 AND TRACK-DIFF-HARD
004690        ADD 1 TO C4-WARN-COUNT
004700     END-IF
004710     .
004720 V400-99.
004730     EXIT.
004740
004750******************************************************************
004760* Fehlertext an LINK-ERROR-MSG anhaengen (Komma-getrennt)
004770******************************************************************
004780 V900-ADD-ERROR SECTION.
004790 V900-00.
004800     IF REJECT-YES
004810        STRING ", " DELIMITED BY SIZE
004820               INTO LINK-ERROR-MSG WITH POINTER C4-PTR
004830     ELSE
004840        SET REJECT-YES TO TRUE
004850     END-IF
004860     STRING W-ERR-TEXT DELIMITED BY "  "
004870            INTO LINK-ERROR-MSG WITH POINTER C4-PTR
004880     .
004890 V900-99.
004900     EXIT.
004910
004920******************************************************************
004930* Initialisierung von Feldern und Strukturen
004940******************************************************************
004950 C000-INIT SECTION.
004960 C000-00.
004970     INITIALIZE SCHALTER
004980                 LINK-CONTROL
004990     MOVE 1     TO C4-PTR
005000     MOVE ZERO  TO C4-WARN-COUNT
005010     .
005020 C000-99.
005030     EXIT.
005040
005050******************************************************************
005060* Programm-Fehlerbehandlung
005070******************************************************************
005080 Z002-PROGERR SECTION.
005090 Z002-00.
005100     MOVE 1 TO ERR-STAT
005110     MOVE K-MODUL TO MODUL-NAME
005120     SET ERROR-KZ-PROGRAMM TO TRUE
005130     MOVE LINK-ERROR-MSG TO ERR-TEXT
005140     PERFORM Z999-ERRLOG
005150     .
005160 Z002-99.
005170     EXIT.
005180
005190******************************************************************
005200* Fehler protokollieren
005210******************************************************************
005220 Z999-ERRLOG SECTION.
005230 Z999-00.
005240     PERFORM U200-TIMESTAMP
005250     DISPLAY "RCS-ERROR: " MODUL-NAME " " ERROR-KZ
005260             " " ERR-TEXT
005270     INITIALIZE RCS-ERROR
005280     .
005290 Z999-99.
005300     EXIT.
005310
005320******************************************************************
005330* Zeitstempel fuer Fehlerprotokoll erstellen
005340******************************************************************
005350 U200-TIMESTAMP SECTION.
005360 U200-00.
005370     ENTER TAL "TIME" USING TAL-TIME
005380     MOVE CORR TAL-TIME TO TAL-TIME-D
005390     .
005400 U200-99.
005410     EXIT.
